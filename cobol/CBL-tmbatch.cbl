000100******************************************************************
000110*    PROGRAM NAME:    TMBATCH                                   *
000120*    ORIGINAL AUTHOR: RHONDA S. MAECKER                          *
000130*                                                                *
000140*    MAINTENANCE LOG                                             *
000150*    DATE       AUTHOR      TICKET   MAINTENANCE REQUIREMENT     *
000160*    ---------  ----------  -------  --------------------------  *
000170*    05/14/91   RSM         TM-0004  ORIGINAL BUILD - NIGHT      *
000180*                                    BATCH DRIVER, REPLACES THE   *
000190*                                    OLD SCANNER PROMPT WITH A    *
000200*                                    ONE-LINE SIZE CONTROL CARD.  *
000210*    09/03/92   KDW         TM-0019  ADDED CONSOLE CONTROL-TOTAL *
000220*                                    SUMMARY FOR THE OPS DESK -   *
000230*                                    NO MORE GREPPING THE LOG.    *
000240*    07/22/93   KDW         TM-0030  HARD-ABORT WHEN SIZE CARD    *
000250*                                    IS OUTSIDE 3-50, PER CLUB    *
000260*                                    RULES COMMITTEE REQUEST.     *
000270*    03/17/99   KDW         TM-0064  CALLS TMBUILD ONCE PER RUN   *
000280*                                    NOW THAT THE OCCURS-3 QUOTA  *
000290*                                    REWORK IS IN - NO CHANGE TO  *
000300*                                    THIS DRIVER'S OWN LOGIC.     *
000310*    08/02/99   RSM         TM-0071  ADDED DEFENSIVE CALL TO      *
000320*                                    TMCLASS FOR THE DAY THE      *
000330*                                    SIGNUP FEED STOPS SENDING    *
000340*                                    PERSONALITYTYPE - SEE 1050.  *
000342*    02/09/04   KDW         TM-0082  DROPPED 2500-LOG-RUN-START - *
000344*                                    TMBUILD'S OWN 0200-LOG-       *
000345*                                    ASSIGNMENT-START ALREADY      *
000346*                                    WRITES THE RUN-START LOG      *
000347*                                    LINE.  WE WERE APPENDING IT   *
000348*                                    TWICE - AUDITOR CAUGHT THE    *
000349*                                    DOUBLED LINE IN THE LOG FILE. *
000350******************************************************************
000360 IDENTIFICATION DIVISION.
000370 PROGRAM-ID.     TMBATCH.
000380 AUTHOR.         RHONDA S. MAECKER.
000390 INSTALLATION.   CLUBHOUSE DATA PROCESSING - NIGHT BATCH.
000400 DATE-WRITTEN.   05/14/1991.
000410 DATE-COMPILED.
000420 SECURITY.       NON-CONFIDENTIAL.
000430******************************************************************
000440*    MAIN NIGHT-BATCH DRIVER FOR THE TEAMATE SUITE.  READS THE   *
000450*    ONE-LINE TEAM-SIZE CONTROL CARD, LOADS THE SIGNUP-SHEET      *
000460*    ROSTER, CALLS TMBUILD TO FORM BALANCED TEAMS, WRITES THE     *
000470*    FORMED-TEAM ROSTER AND RUN LOG THROUGH TMFHNDL, AND DISPLAYS *
000480*    A CONSOLE CONTROL-TOTAL SUMMARY FOR THE OPERATOR.  RUNS      *
000490*    START TO FINISH IN ONE PASS - NO SUBTASKS, NO RESTART LOGIC. *
000500******************************************************************
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530 SOURCE-COMPUTER.   IBM-3081.
000540 OBJECT-COMPUTER.   IBM-3081.
000550 SPECIAL-NAMES.
000560     C01 IS TOP-OF-FORM
000570     CLASS TM-DIGIT-CHARS IS '0' THRU '9'
000580     UPSI-0 ON STATUS IS TM-TRACE-SWITCH-ON
000590     UPSI-0 OFF STATUS IS TM-TRACE-SWITCH-OFF.
000600******************************************************************
000610 INPUT-OUTPUT SECTION.
000620 FILE-CONTROL.
000630     SELECT TM-SIZE-CARD-FILE  ASSIGN TO TMSIZE
000640            ORGANIZATION IS LINE SEQUENTIAL
000650            FILE STATUS  IS TM-SIZE-CARD-FS.
000660******************************************************************
000670 DATA DIVISION.
000680 FILE SECTION.
000690******************************************************************
000700 FD  TM-SIZE-CARD-FILE
000710     RECORDING MODE IS F.
000720 01  TM-SIZE-CARD-LINE               PIC X(03).
000730******************************************************************
000740 WORKING-STORAGE SECTION.
000750******************************************************************
000755 77  WS-RUN-PASS-COUNT               PIC 9(03) COMP VALUE 0.
000760 01  WS-SWITCHES-STATUS-MISC.
000770     05  TM-SIZE-CARD-FS             PIC X(02) VALUE '00'.
000780         88  TM-SIZE-CARD-FS-OK            VALUE '00'.
000790     05  WS-ABORT-SW                 PIC X(01) VALUE 'N'.
000800         88  WS-RUN-MUST-ABORT             VALUE 'Y'.
000810     05  WS-FEED-MISSING-PTYPE-SW    PIC X(01) VALUE 'N'.
000820         88  WS-FEED-MISSING-PTYPE         VALUE 'Y'.
000830     05  FILLER                      PIC X(05).
000840 01  WS-SWITCHES-COMBINED REDEFINES WS-SWITCHES-STATUS-MISC
000850                                     PIC X(09).
000860******************************************************************
000870*    SIZE-CARD NUMERIC WORK AREA.  THE CONTROL CARD ARRIVES AS    *
000880*    UP TO THREE ALPHANUMERIC DIGIT CHARACTERS (SEE COPYLIB       *
000890*    UNEMT PRECEDENT FOR CARD-STYLE INPUT IN THIS SHOP) - THE     *
000900*    REDEFINES BELOW GIVES US A NUMERIC VIEW FOR THE 3-50 GATE.   *
000910******************************************************************
000920 01  WS-SIZE-CARD-WORK.
000930     05  WS-SIZE-CARD-ALPHA          PIC X(03) VALUE ZEROES.
000940 01  WS-SIZE-CARD-NUMERIC REDEFINES WS-SIZE-CARD-WORK
000950                                     PIC 9(03).
000960 01  WS-SIZE-CARD-DIGITS REDEFINES WS-SIZE-CARD-WORK
000970                                     PIC X(01)
000980                                     OCCURS 3 TIMES
000990                                     INDEXED BY WS-SIZE-CARD-DIGIT-SUB.
001000******************************************************************
001010 01  WS-CONTROL-TOTALS.
001020     05  WS-CT-TEAM-NBR             PIC 9(03) COMP VALUE 0.
001030     05  WS-CT-SKILL-TOTAL           PIC 9(07) COMP VALUE 0.
001040     05  WS-CT-AVG-SKILL             PIC 9(05)V9(04) VALUE 0.
001050     05  FILLER                      PIC X(04).
001060******************************************************************
001070 COPY TMFORM.
001080******************************************************************
001090 COPY TMTBL.
001100******************************************************************
001110 PROCEDURE DIVISION.
001120******************************************************************
001130 0000-MAIN-PARAGRAPH.
001140******************************************************************
001145     ADD 1 TO WS-RUN-PASS-COUNT.
001150     IF TM-TRACE-SWITCH-ON
001160         DISPLAY 'TMBATCH START - SWITCHES = ' WS-SWITCHES-COMBINED
001165             ' - PASS ' WS-RUN-PASS-COUNT.
001170     PERFORM 1000-VALIDATE-TEAM-SIZE THRU 1000-EXIT.
001180     IF WS-RUN-MUST-ABORT
001190         GO TO 0000-EXIT-RUN.
001200     PERFORM 2000-LOAD-ROSTER THRU 2000-EXIT.
001210     IF WS-RUN-MUST-ABORT
001220         GO TO 0000-EXIT-RUN.
001225     PERFORM 1050-CLASSIFY-UNSCORED-PARTICIPANTS THRU 1050-EXIT.
001250     PERFORM 3000-BUILD-TEAMS THRU 3000-EXIT.
001260     IF WS-RUN-MUST-ABORT
001270         GO TO 0000-EXIT-RUN.
001280     PERFORM 3900-SAVE-TEAMS THRU 3900-EXIT.
001290     PERFORM 4000-DISPLAY-CONTROL-TOTALS THRU 4000-EXIT.
001300 0000-EXIT-RUN.
001310     GOBACK.
001320******************************************************************
001330*    05/14/91 RSM TM-0004 / 07/22/93 KDW TM-0030 - HARD 3-50 GATE *
001340*    ON THE REQUESTED TEAM SIZE.  OUTSIDE THIS RANGE THE RUN      *
001350*    ABORTS BEFORE THE ROSTER IS EVEN OPENED - NO TEAMS FORMED,   *
001360*    NO OUTPUT FILE WRITTEN, PER THE RULES COMMITTEE.             *
001370******************************************************************
001380 1000-VALIDATE-TEAM-SIZE.
001390******************************************************************
001400     MOVE 'N' TO WS-ABORT-SW.
001410     PERFORM 1010-READ-SIZE-CONTROL-CARD THRU 1010-EXIT.
001420     IF WS-RUN-MUST-ABORT
001430         GO TO 1000-EXIT.
001440     MOVE WS-SIZE-CARD-NUMERIC TO TM-REQUESTED-SIZE.
001450     IF TM-REQUESTED-SIZE < 3 OR TM-REQUESTED-SIZE > 50
001460         DISPLAY 'TMBATCH - REQUESTED TEAM SIZE OUT OF RANGE ('
001470             TM-REQUESTED-SIZE '), MUST BE 3 THRU 50 - RUN ABORTED'
001480         MOVE 'Y' TO WS-ABORT-SW.
001490 1000-EXIT.
001500     EXIT.
001510******************************************************************
001520 1010-READ-SIZE-CONTROL-CARD.
001530******************************************************************
001540     MOVE ZEROES TO WS-SIZE-CARD-ALPHA.
001550     OPEN INPUT TM-SIZE-CARD-FILE.
001560     IF NOT TM-SIZE-CARD-FS-OK
001570         DISPLAY 'TMBATCH - SIZE CONTROL CARD OPEN FAILED, STATUS '
001580             TM-SIZE-CARD-FS
001590         MOVE 'Y' TO WS-ABORT-SW
001600         GO TO 1010-EXIT.
001610     READ TM-SIZE-CARD-FILE
001620         AT END
001630             DISPLAY 'TMBATCH - SIZE CONTROL CARD IS EMPTY'
001640             MOVE 'Y' TO WS-ABORT-SW
001650         NOT AT END
001660             MOVE TM-SIZE-CARD-LINE TO WS-SIZE-CARD-ALPHA.
001670     CLOSE TM-SIZE-CARD-FILE.
001680     IF WS-SIZE-CARD-ALPHA IS NOT NUMERIC
001690         DISPLAY 'TMBATCH - SIZE CONTROL CARD IS NOT NUMERIC: '
001700             WS-SIZE-CARD-ALPHA
001710         MOVE 'Y' TO WS-ABORT-SW.
001720 1010-EXIT.
001730     EXIT.
001740******************************************************************
001750*    08/02/99 RSM TM-0071 - DEFENSIVE RECLASSIFY PASS.  THE      *
001760*    SIGNUP-SHEET FEED HAS ALWAYS SUPPLIED PERSONALITYTYPE ON     *
001770*    EVERY ROW SINCE TM-0001, SO WS-FEED-MISSING-PTYPE NEVER      *
001780*    COMES ON IN NORMAL OPERATION - LEFT WIRED UP AND CALLABLE    *
001790*    SO THE DAY THAT FEED DROPS THE COLUMN THIS LOOP IS ALREADY   *
001800*    HERE, NOT SOMETHING THAT HAS TO BE WRITTEN UNDER PRESSURE.   *
001810******************************************************************
001820 1050-CLASSIFY-UNSCORED-PARTICIPANTS.
001830******************************************************************
001840     IF WS-FEED-MISSING-PTYPE
001850         SET TM-ROSTER-IDX TO 1
001860         PERFORM 1060-CLASSIFY-ONE-PARTICIPANT THRU 1060-EXIT
001870             VARYING TM-ROSTER-IDX FROM 1 BY 1
001880                 UNTIL TM-ROSTER-IDX > TM-ROSTER-TABLE-SIZE.
001890 1050-EXIT.
001900     EXIT.
001910******************************************************************
001920 1060-CLASSIFY-ONE-PARTICIPANT.
001930******************************************************************
001940     MOVE TM-PART-PSCORE(TM-ROSTER-IDX) TO TM-CLASSIFY-SCORE.
001950     MOVE 'CLS'                         TO TM-ACTION-CODE.
001960     CALL 'TMCLASS' USING TM-ACTION-CODE, TM-REQUESTED-SIZE,
001970                           TM-ROSTER-TABLE-SIZE, TM-TEAM-COUNT,
001980                           TM-STATUS-CODE, TM-CLASSIFY-SCORE,
001990                           TM-CLASSIFY-TYPE, TM-ROSTER-TABLE,
002000                           TM-TEAM-TABLE.
002010     MOVE TM-CLASSIFY-TYPE TO TM-PART-PTYPE(TM-ROSTER-IDX).
002020 1060-EXIT.
002030     EXIT.
002040******************************************************************
002050 2000-LOAD-ROSTER.
002060******************************************************************
002070     MOVE 'LOD' TO TM-ACTION-CODE.
002080     CALL 'TMFHNDL' USING TM-ACTION-CODE, TM-REQUESTED-SIZE,
002090                           TM-ROSTER-TABLE-SIZE, TM-TEAM-COUNT,
002100                           TM-STATUS-CODE, TM-CLASSIFY-SCORE,
002110                           TM-CLASSIFY-TYPE, TM-ROSTER-TABLE,
002120                           TM-TEAM-TABLE.
002130     IF NOT TM-STATUS-OK
002140         DISPLAY 'TMBATCH - ROSTER LOAD FAILED, STATUS '
002150             TM-STATUS-CODE '- RUN ABORTED'
002160         MOVE 'Y' TO WS-ABORT-SW.
002170 2000-EXIT.
002180     EXIT.
002190******************************************************************
002310 3000-BUILD-TEAMS.
002320******************************************************************
002330     MOVE 'BLD' TO TM-ACTION-CODE.
002340     CALL 'TMBUILD' USING TM-ACTION-CODE, TM-REQUESTED-SIZE,
002350                           TM-ROSTER-TABLE-SIZE, TM-TEAM-COUNT,
002360                           TM-STATUS-CODE, TM-CLASSIFY-SCORE,
002370                           TM-CLASSIFY-TYPE, TM-ROSTER-TABLE,
002380                           TM-TEAM-TABLE.
002390     IF NOT TM-STATUS-OK
002400         DISPLAY 'TMBATCH - TEAM BUILD FAILED, STATUS '
002410             TM-STATUS-CODE '- RUN ABORTED'
002420         MOVE 'Y' TO WS-ABORT-SW.
002430 3000-EXIT.
002440     EXIT.
002450******************************************************************
002460 3900-SAVE-TEAMS.
002470******************************************************************
002480     MOVE 'SAV' TO TM-ACTION-CODE.
002490     CALL 'TMFHNDL' USING TM-ACTION-CODE, TM-REQUESTED-SIZE,
002500                           TM-ROSTER-TABLE-SIZE, TM-TEAM-COUNT,
002510                           TM-STATUS-CODE, TM-CLASSIFY-SCORE,
002520                           TM-CLASSIFY-TYPE, TM-ROSTER-TABLE,
002530                           TM-TEAM-TABLE.
002540     IF NOT TM-STATUS-OK
002550         DISPLAY 'TMBATCH - TEAMS FILE SAVE FAILED, STATUS '
002560             TM-STATUS-CODE.
002570 3900-EXIT.
002580     EXIT.
002590******************************************************************
002600*    09/03/92 KDW TM-0019 - OPERATOR CONSOLE CONTROL-TOTAL        *
002610*    SUMMARY.  DISPLAY ONLY - NEVER WRITTEN TO A PRINT FILE, NO   *
002620*    PAGE BREAKS, NO GRAND-TOTAL LINE BEYOND THE PER-TEAM AVERAGE *
002630*    ALREADY SHOWN ON EACH TEAM'S SUMMARY LINE.                   *
002640******************************************************************
002650 4000-DISPLAY-CONTROL-TOTALS.
002660******************************************************************
002670     MOVE TM-ROSTER-TABLE-SIZE TO FL-ROSTER-COUNT.
002680     DISPLAY TMFORM-ROSTER-COUNT-LINE.
002690     SET TM-TEAM-IDX TO 1.
002700     PERFORM 4100-DISPLAY-TEAM-DETAIL THRU 4100-EXIT
002710         VARYING TM-TEAM-IDX FROM 1 BY 1
002720             UNTIL TM-TEAM-IDX > TM-TEAM-COUNT.
002730 4000-EXIT.
002740     EXIT.
002750******************************************************************
002760 4100-DISPLAY-TEAM-DETAIL.
002770******************************************************************
002780     SET WS-CT-TEAM-NBR TO TM-TEAM-IDX.
002790     MOVE WS-CT-TEAM-NBR            TO FL-TEAM-NBR.
002800     MOVE TM-TEAM-MEMBER-COUNT(TM-TEAM-IDX) TO FL-TEAM-SIZE.
002810     MOVE 0 TO WS-CT-SKILL-TOTAL.
002820     SET TM-MEMBER-IDX TO 1.
002830     PERFORM 4110-ADD-ONE-MEMBER-SKILL THRU 4110-EXIT
002840         VARYING TM-MEMBER-IDX FROM 1 BY 1
002850             UNTIL TM-MEMBER-IDX > TM-TEAM-MEMBER-COUNT(TM-TEAM-IDX).
002860     MOVE 0 TO WS-CT-AVG-SKILL.
002870     IF TM-TEAM-MEMBER-COUNT(TM-TEAM-IDX) > 0
002880         COMPUTE WS-CT-AVG-SKILL ROUNDED =
002890             WS-CT-SKILL-TOTAL / TM-TEAM-MEMBER-COUNT(TM-TEAM-IDX).
002900     MOVE WS-CT-AVG-SKILL TO FL-TEAM-AVG-SKILL.
002910     DISPLAY TMFORM-TEAM-SUMMARY-LINE.
002920     SET TM-MEMBER-IDX TO 1.
002930     PERFORM 4120-DISPLAY-ONE-MEMBER THRU 4120-EXIT
002940         VARYING TM-MEMBER-IDX FROM 1 BY 1
002950             UNTIL TM-MEMBER-IDX > TM-TEAM-MEMBER-COUNT(TM-TEAM-IDX).
002960 4100-EXIT.
002970     EXIT.
002980******************************************************************
002990 4110-ADD-ONE-MEMBER-SKILL.
003000******************************************************************
003010     SET TM-ROSTER-IDX TO
003020         TM-TEAM-MEMBER-ROSTER-IDX(TM-TEAM-IDX TM-MEMBER-IDX).
003030     ADD TM-PART-SKILL OF TM-ROSTER-ENTRY(TM-ROSTER-IDX)
003040         TO WS-CT-SKILL-TOTAL.
003050 4110-EXIT.
003060     EXIT.
003070******************************************************************
003080 4120-DISPLAY-ONE-MEMBER.
003090******************************************************************
003100     SET TM-ROSTER-IDX TO
003110         TM-TEAM-MEMBER-ROSTER-IDX(TM-TEAM-IDX TM-MEMBER-IDX).
003120     MOVE TM-PART-ID    OF TM-ROSTER-ENTRY(TM-ROSTER-IDX)
003130         TO FL-MEMBER-ID.
003140     MOVE TM-PART-PTYPE OF TM-ROSTER-ENTRY(TM-ROSTER-IDX)
003150         TO FL-MEMBER-TYPE.
003160     MOVE TM-PART-SKILL OF TM-ROSTER-ENTRY(TM-ROSTER-IDX)
003170         TO FL-MEMBER-SKILL.
003180     DISPLAY TMFORM-MEMBER-DETAIL-LINE.
003190 4120-EXIT.
003200     EXIT.
