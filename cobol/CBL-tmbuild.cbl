000100************************************************************************
000110*    PROGRAM NAME:    TMBUILD                                         *
000120*    ORIGINAL AUTHOR: RHONDA S. MAECKER                                *
000130*                                                                      *
000140*    MAINTENANCE LOG                                                  *
000150*    DATE       AUTHOR      TICKET   MAINTENANCE REQUIREMENT          *
000160*    ---------  ----------  -------  ---------------------------     *
000170*    06/03/91   RSM         TM-0005  ORIGINAL BUILD - TEAM-COUNT,     *
000180*                                    TARGET-SIZE AND STRAIGHT ROUND-  *
000190*                                    ROBIN PLACEMENT ONLY, NO QUOTAS. *
000200*    09/03/92   KDW         TM-0019  ADDED PERSONALITY-TYPE QUOTA     *
000210*                                    DISTRIBUTION (LEADER/THINKER/    *
000220*                                    BALANCED) PER REVISED CLUB       *
000230*                                    CHARTER RULES.                    *
000240*    07/22/93   KDW         TM-0029  ADDED SAME-GAME CAP (MAX 2 PER   *
000250*                                    TEAM) AND THE GAME TALLY TABLE.  *
000260*    04/11/95   RSM         TM-0041  ADDED CORRECTIVE BALANCE PASS -  *
000270*                                    QUOTA ROUND-DOWN WAS LEAVING     *
000280*                                    TEAMS WITH MORE LEADERS THAN     *
000290*                                    THINKERS ON UNEVEN ROSTERS.      *
000300*    03/17/99   KDW         TM-0064  QUOTA AND COUNT FIELDS IN TMTBL  *
000310*                                    REDEFINED AS OCCURS-3 TABLES -   *
000320*                                    THIS PROGRAM REWRITTEN TO WALK   *
000330*                                    THEM BY SUBSCRIPT (SEE 1400 AND  *
000340*                                    3000 PARAGRAPHS).                *
000350*    03/17/99   KDW         TM-0065  Y2K SWEEP - NO 2-DIGIT DATE      *
000360*                                    FIELDS IN THIS MODULE, REVIEWED  *
000370*                                    AND SIGNED OFF, NO CHANGE.       *
000375*    02/09/04   KDW         TM-0083  ADDED WS-PASS-COUNTER (77-LEVEL) *
000377*                                    SO THE TRACE SWITCH CAN SHOW     *
000378*                                    WHICH BALANCE-PASS WE'RE ON WHEN *
000379*                                    OPS CALLS ABOUT A SLOW RUN.      *
000380************************************************************************
000390 IDENTIFICATION DIVISION.
000400 PROGRAM-ID.     TMBUILD.
000410 AUTHOR.         RHONDA S. MAECKER.
000420 INSTALLATION.   CLUBHOUSE DATA PROCESSING - NIGHT BATCH.
000430 DATE-WRITTEN.   06/03/1991.
000440 DATE-COMPILED.
000450 SECURITY.       NON-CONFIDENTIAL.
000460************************************************************************
000470*    THE TEAM-FORMATION ENGINE.  CALLED ONCE PER RUN BY TMBATCH AFTER *
000480*    THE ROSTER HAS BEEN LOADED.  COMPUTES TEAM COUNT AND TARGET      *
000490*    SIZES, SPLITS THE ROSTER BY PERSONALITY TYPE, DISTRIBUTES        *
000500*    LEADERS/THINKERS/BALANCED AGAINST PER-TEAM QUOTAS, PLACES ANY    *
000510*    LEFTOVERS, RUNS A CORRECTIVE BALANCE PASS AND ORDERS EACH TEAM'S *
000520*    FINAL MEMBER LIST.  RETURNS THE FILLED-IN TM-TEAM-TABLE.         *
000530************************************************************************
000540 ENVIRONMENT DIVISION.
000550 CONFIGURATION SECTION.
000560 SOURCE-COMPUTER.   IBM-3081.
000570 OBJECT-COMPUTER.   IBM-3081.
000580 SPECIAL-NAMES.
000590     C01 IS TOP-OF-FORM
000600     CLASS TM-ALPHA-CHARS IS 'A' THRU 'Z', 'a' THRU 'z'
000610     UPSI-0 ON STATUS IS TM-TRACE-SWITCH-ON
000620     UPSI-0 OFF STATUS IS TM-TRACE-SWITCH-OFF.
000630************************************************************************
000640 DATA DIVISION.
000650 WORKING-STORAGE SECTION.
000660************************************************************************
000665 77  WS-PASS-COUNTER                 PIC 9(03) COMP VALUE 0.
000670 01  WS-SWITCHES-COUNTERS-MISC.
000680     05  WS-CALL-COUNT               PIC 9(05) COMP VALUE 0.
000690     05  WS-PASS-CHANGED-SW          PIC X(01) VALUE 'N'.
000700         88  WS-PASS-MADE-A-SWAP           VALUE 'Y'.
000710         88  WS-PASS-MADE-NO-SWAP          VALUE 'N'.
000720     05  WS-PASS-NBR                 PIC 9(02) COMP VALUE 0.
000730     05  FILLER                      PIC X(05).
000740************************************************************************
000750 01  WS-TEAM-SIZING-WORK.
000755     05  WS-SIZE-SPLIT-GROUP.
000756         10  WS-BASE                 PIC 9(04) COMP VALUE 0.
000757         10  WS-REM                  PIC 9(04) COMP VALUE 0.
000758     05  WS-SIZE-SPLIT-TABLE REDEFINES WS-SIZE-SPLIT-GROUP
000759                             PIC 9(04) COMP
000760                             OCCURS 2 TIMES
000761                             INDEXED BY WS-SIZE-SPLIT-SUB.
000780     05  WS-QUOTA-BASE                PIC 9(04) COMP VALUE 0.
000790     05  WS-QUOTA-REM                 PIC 9(04) COMP VALUE 0.
000800     05  WS-TEAM-NBR                 PIC 9(04) COMP VALUE 0.
000810     05  WS-TEAM-ZERO-BASED          PIC 9(04) COMP VALUE 0.
000820     05  WS-DUMMY-QUOTIENT           PIC 9(09) COMP VALUE 0.
000825     05  FILLER                      PIC X(04).
000830************************************************************************
000840*    THREE PARALLEL PICK-LISTS OF ROSTER-TABLE SUBSCRIPTS, ONE PER    *
000850*    PERSONALITY TYPE, BUILT BY 1200 AND SORTED SKILL-DESCENDING BY   *
000860*    1300.  A ROSTER SUBSCRIPT, NOT A COPY OF THE PARTICIPANT ITSELF, *
000870*    RIDES IN EACH SLOT - KEEPS THE TABLE SMALL AND THE ROSTER THE    *
000880*    ONLY COPY OF THE DATA.                                           *
000890************************************************************************
000900 01  WS-LEADER-LIST.
000910     05  WS-LEADER-ROSTER-IDX OCCURS 2000 TIMES
000920                          INDEXED BY WS-LEADER-IDX
000930                          PIC 9(04) COMP.
000935     05  FILLER                      PIC X(04).
000940 01  WS-LEADER-COUNT                 PIC 9(04) COMP VALUE 0.
000950 01  WS-THINKER-LIST.
000960     05  WS-THINKER-ROSTER-IDX OCCURS 2000 TIMES
000970                          INDEXED BY WS-THINKER-IDX
000980                          PIC 9(04) COMP.
000985     05  FILLER                      PIC X(04).
000990 01  WS-THINKER-COUNT                PIC 9(04) COMP VALUE 0.
001000 01  WS-BALANCED-LIST.
001010     05  WS-BALANCED-ROSTER-IDX OCCURS 2000 TIMES
001020                          INDEXED BY WS-BALANCED-IDX
001030                          PIC 9(04) COMP.
001035     05  FILLER                      PIC X(04).
001040 01  WS-BALANCED-COUNT               PIC 9(04) COMP VALUE 0.
001050************************************************************************
001060*    TM-0064 - TYPE COUNTS HELD AS AN OCCURS-3 TABLE, SUBSCRIPT-FOR-  *
001070*    SUBSCRIPT WITH TM-TEAM-QUOTA-TABLE IN TMTBL, SO 1400 CAN WALK    *
001080*    LEADER/THINKER/BALANCED WITH ONE LOOP INSTEAD OF THREE.          *
001090************************************************************************
001100 01  WS-TYPE-COUNT-TABLE.
001110     05  WS-TYPE-COUNT-ENTRY OCCURS 3 TIMES
001120                          INDEXED BY WS-TYPE-IDX
001130                          PIC 9(04) COMP.
001135     05  FILLER                      PIC X(04).
001140************************************************************************
001150 01  WS-SORT-WORK-AREA.
001160     05  WS-SORT-I                   PIC 9(04) COMP VALUE 0.
001170     05  WS-SORT-J                   PIC 9(04) COMP VALUE 0.
001180     05  WS-SORT-LIMIT               PIC 9(04) COMP VALUE 0.
001190     05  WS-SORT-SWAPPED-SW          PIC X(01) VALUE 'N'.
001200         88  WS-SORT-DID-SWAP              VALUE 'Y'.
001210         88  WS-SORT-DID-NOT-SWAP          VALUE 'N'.
001220     05  WS-SORT-TEMP                PIC 9(04) COMP VALUE 0.
001225     05  FILLER                      PIC X(04).
001230************************************************************************
001240*    ONE ROSTER-ENTRY-SIZED SCRATCH AREA, USED BY 1100 TO SWAP TWO    *
001250*    ROSTER ENTRIES DURING THE SHUFFLE.  DECLARED FIELD-FOR-FIELD     *
001260*    THE SAME AS TM-ROSTER-ENTRY IN COPYLIB TMTBL SO A WHOLE-GROUP    *
001270*    MOVE CARRIES EVERY SUBORDINATE FIELD IN ONE SHOT.                *
001280************************************************************************
001290 01  WS-ROSTER-SWAP-TEMP.
001300     05  WS-RST-ID                   PIC X(10).
001310     05  WS-RST-NAME                 PIC X(30).
001320     05  WS-RST-EMAIL                PIC X(40).
001330     05  WS-RST-GAME                 PIC X(20).
001340     05  WS-RST-ROLE                 PIC X(20).
001350     05  WS-RST-SKILL                PIC 9(03).
001360     05  WS-RST-PSCORE               PIC 9(03).
001370     05  WS-RST-PTYPE                PIC X(10).
001380     05  WS-RST-TEAM-NBR             PIC 9(03) COMP.
001390     05  WS-RST-PORDER               PIC 9(01).
001400     05  WS-RST-PLACED-SW            PIC X(01).
001410     05  FILLER                      PIC X(20).
001420************************************************************************
001430*    RANDOM-DRAW WORK AREA FOR 1100-SHUFFLE-ROSTER-ORDER.  NO CALL TO *
001440*    FUNCTION RANDOM HERE - SHOP STANDARD IS THE HOME-GROWN LINEAR    *
001450*    CONGRUENCE DRAW BELOW, SEEDED OFF THE WALL CLOCK, SINCE HALF THE *
001460*    COMPILERS THIS SUITE RUNS UNDER PREDATE THE RANDOM FUNCTION.     *
001470************************************************************************
001480 01  WS-SHUFFLE-WORK-AREA.
001490     05  WS-SHUFFLE-TIME             PIC 9(08) COMP VALUE 0.
001500     05  WS-SHUFFLE-SEED             PIC 9(09) COMP VALUE 0.
001510     05  WS-SHUFFLE-SWAP-IDX         PIC 9(04) COMP VALUE 0.
001515     05  FILLER                      PIC X(04).
001520************************************************************************
001530*    CASE-FOLDING WORK AREAS.  NO FUNCTION UPPER-CASE IN THIS SHOP -  *
001540*    INSPECT ... CONVERTING DOES THE SAME JOB AND ALWAYS HAS.         *
001550************************************************************************
001560 01  WS-CASE-FOLD-WORK.
001570     05  WS-PTYPE-UC                 PIC X(10).
001580     05  WS-GAME-KEY-UC               PIC X(20).
001590     05  WS-GAME-KEY-UC-2             PIC X(20).
001600     05  FILLER                      PIC X(10).
001610************************************************************************
001620*    PLACEMENT WORK AREA FOR 2900-PLACE-ONE-PARTICIPANT.  THE CALLING *
001630*    PARAGRAPH LOADS THESE BEFORE THE PERFORM, 2900 RETURNS THE       *
001640*    CHOSEN TEAM IN WS-PLACE-RESULT-TEAM (ZERO IF NONE COULD BE       *
001650*    FOUND, WHICH SHOULD NEVER HAPPEN WITH THE STAGE-3 FALLBACK).     *
001660************************************************************************
001670 01  WS-PLACEMENT-WORK-AREA.
001680     05  WS-PLACE-ROSTER-IDX         PIC 9(04) COMP VALUE 0.
001690     05  WS-PLACE-TYPE-IDX           PIC 9(01) COMP VALUE 0.
001700     05  WS-PLACE-RESULT-TEAM        PIC 9(04) COMP VALUE 0.
001710     05  WS-PLACE-BEST-AVG           PIC 9(05)V9(04) VALUE 0.
001720     05  WS-PLACE-THIS-AVG           PIC 9(05)V9(04) VALUE 0.
001730     05  WS-PLACE-FOUND-SW           PIC X(01) VALUE 'N'.
001740         88  WS-PLACE-CANDIDATE-FOUND      VALUE 'Y'.
001750         88  WS-PLACE-NO-CANDIDATE         VALUE 'N'.
001760     05  WS-PLACE-GAME-COUNT         PIC 9(02) COMP VALUE 0.
001765     05  FILLER                      PIC X(04).
001770************************************************************************
001780 01  WS-GAME-LOOKUP-WORK.
001790     05  WS-GAME-COUNT-RESULT        PIC 9(02) COMP VALUE 0.
001795     05  FILLER                      PIC X(04).
001800************************************************************************
001810*    CORRECTIVE-BALANCE-PASS WORK AREA (TM-0041, REWORKED TM-0064).   *
001820************************************************************************
001830 01  WS-BALANCE-WORK-AREA.
001835     05  WS-BAL-IDX-GROUP.
001836         10  WS-BAL-FROM-IDX         PIC 9(01) COMP VALUE 0.
001837         10  WS-BAL-TO-IDX           PIC 9(01) COMP VALUE 0.
001838     05  WS-BAL-IDX-TABLE REDEFINES WS-BAL-IDX-GROUP
001839                             PIC 9(01) COMP
001840                             OCCURS 2 TIMES
001841                             INDEXED BY WS-BAL-IDX-SUB.
001860     05  WS-BAL-FROM-IDX-TEAM        PIC 9(04) COMP VALUE 0.
001870     05  WS-BAL-TO-IDX-TEAM          PIC 9(04) COMP VALUE 0.
001880     05  WS-BAL-OTHER-TEAM           PIC 9(04) COMP VALUE 0.
001890     05  WS-BAL-SWAP-DONE-SW         PIC X(01) VALUE 'N'.
001900         88  WS-BAL-SWAP-WAS-MADE           VALUE 'Y'.
001910         88  WS-BAL-SWAP-NOT-MADE           VALUE 'N'.
001920     05  WS-BAL-FROM-ROSTER-IDX      PIC 9(04) COMP VALUE 0.
001930     05  WS-BAL-TO-ROSTER-IDX        PIC 9(04) COMP VALUE 0.
001940     05  WS-BAL-FROM-MEMBER-SLOT     PIC 9(02) COMP VALUE 0.
001950     05  WS-BAL-TO-MEMBER-SLOT       PIC 9(02) COMP VALUE 0.
001955     05  FILLER                      PIC X(04).
001960************************************************************************
001970*    OUTPUT-ORDERING (STEP 13) EXCHANGE-SORT WORK AREA.               *
001980************************************************************************
001990 01  WS-ORDER-WORK-AREA.
002000     05  WS-ORDER-A-ROSTER-IDX       PIC 9(04) COMP VALUE 0.
002010     05  WS-ORDER-B-ROSTER-IDX       PIC 9(04) COMP VALUE 0.
002015     05  WS-ORDER-PORDER-GROUP.
002016         10  WS-ORDER-A-PORDER       PIC 9(01) VALUE 0.
002017         10  WS-ORDER-B-PORDER       PIC 9(01) VALUE 0.
002018     05  WS-ORDER-PORDER-TABLE REDEFINES WS-ORDER-PORDER-GROUP
002019                             PIC 9(01)
002020                             OCCURS 2 TIMES
002021                             INDEXED BY WS-ORDER-PORDER-SUB.
002040     05  WS-ORDER-A-NAME             PIC X(30) VALUE SPACES.
002050     05  WS-ORDER-B-NAME             PIC X(30) VALUE SPACES.
002060     05  WS-ORDER-SWAPPED-SW         PIC X(01) VALUE 'N'.
002070         88  WS-ORDER-DID-SWAP             VALUE 'Y'.
002080         88  WS-ORDER-DID-NOT-SWAP         VALUE 'N'.
002085     05  FILLER                      PIC X(04).
002090************************************************************************
002100*    SAVED CALL-INTERFACE ACTION CODE.  TMBUILD BORROWS ITS OWN       *
002110*    LINKAGE COPY OF TM-ACTION-CODE TO DRIVE THE NESTED CALL TO       *
002120*    TMFHNDL FOR THE STEP-1 LOG LINE (SEE 0100 PARAGRAPH) - THE       *
002130*    INCOMING 'BLD' CODE IS SAVED HERE AND PUT BACK BEFORE GOBACK.    *
002140************************************************************************
002150 01  WS-SAVE-ACTION-CODE             PIC X(03) VALUE SPACES.
002160************************************************************************
002170 LINKAGE SECTION.
002180     COPY TMTBL.
002190************************************************************************
002200 PROCEDURE DIVISION USING TM-ACTION-CODE, TM-REQUESTED-SIZE,
002210                          TM-ROSTER-TABLE-SIZE, TM-TEAM-COUNT,
002220                          TM-STATUS-CODE, TM-CLASSIFY-SCORE,
002230                          TM-CLASSIFY-TYPE, TM-ROSTER-TABLE,
002240                          TM-TEAM-TABLE.
002250************************************************************************
002260 0000-MAIN-BUILD-TEAMS.
002270************************************************************************
002280     ADD 1 TO WS-CALL-COUNT.
002290     MOVE TM-ACTION-CODE TO WS-SAVE-ACTION-CODE.
002300     MOVE '00' TO TM-STATUS-CODE.
002310     PERFORM 0100-VALIDATE-REQUESTED-SIZE.
002320     IF TM-STATUS-BAD-DATA
002330         MOVE WS-SAVE-ACTION-CODE TO TM-ACTION-CODE
002340         GOBACK.
002350     PERFORM 0200-LOG-ASSIGNMENT-START.
002360     PERFORM 1000-COMPUTE-TEAM-SIZES.
002370     PERFORM 1100-SHUFFLE-ROSTER-ORDER THRU 1100-EXIT.
002380     PERFORM 1200-SPLIT-BY-PERSONALITY-TYPE.
002390     PERFORM 1300-SORT-TYPE-LISTS-BY-SKILL.
002400     PERFORM 1400-COMPUTE-TYPE-QUOTAS.
002410     PERFORM 2000-DISTRIBUTE-LEADERS.
002420     PERFORM 2100-DISTRIBUTE-THINKERS.
002430     PERFORM 2200-DISTRIBUTE-BALANCED.
002440     PERFORM 2300-PLACE-LEFTOVERS.
002450     PERFORM 3000-CORRECTIVE-BALANCE-PASS.
002460     PERFORM 3900-FINAL-SAFETY-FILL.
002470     PERFORM 4000-ORDER-TEAM-MEMBERS
002480         VARYING TM-TEAM-IDX FROM 1 BY 1
002490             UNTIL TM-TEAM-IDX > TM-TEAM-COUNT.
002500     MOVE '00' TO TM-STATUS-CODE.
002510     MOVE WS-SAVE-ACTION-CODE TO TM-ACTION-CODE.
002520     GOBACK.
002530************************************************************************
002540 0100-VALIDATE-REQUESTED-SIZE.
002550************************************************************************
002560*    04/11/95 RSM TM-0041 - DEFENSIVE RE-CHECK.  TMBATCH 1000 ALREADY *
002570*    GATES 3-50 BEFORE EVER CALLING US - THIS IS THE BELT-AND-        *
002580*    SUSPENDERS CHECK CALLED OUT IN THE ORIGINAL CLUB SPEC.           *
002590     IF TM-REQUESTED-SIZE NOT GREATER THAN ZERO
002600         DISPLAY 'TMBUILD - REQUESTED-SIZE NOT POSITIVE, ABORTING'
002610         MOVE '80' TO TM-STATUS-CODE.
002620************************************************************************
002630 0200-LOG-ASSIGNMENT-START.
002640************************************************************************
002650*    STEP 1 - CALLS TMFHNDL WITH THE SAME LINKAGE LIST TMBATCH USES,  *
002660*    JUST LIKE TMBATCH ITSELF WOULD, ONLY WITH THE ACTION CODE SET TO *
002670*    'LOG' FOR THE DURATION OF THE CALL.                              *
002680     MOVE 'LOG' TO TM-ACTION-CODE.
002690     CALL 'TMFHNDL' USING TM-ACTION-CODE, TM-REQUESTED-SIZE,
002700                          TM-ROSTER-TABLE-SIZE, TM-TEAM-COUNT,
002710                          TM-STATUS-CODE, TM-CLASSIFY-SCORE,
002720                          TM-CLASSIFY-TYPE, TM-ROSTER-TABLE,
002730                          TM-TEAM-TABLE.
002740     MOVE 'BLD' TO TM-ACTION-CODE.
002750     MOVE '00' TO TM-STATUS-CODE.
002760************************************************************************
002770 1000-COMPUTE-TEAM-SIZES.
002780************************************************************************
002790*    STEPS 2-4 - TEAM-COUNT/TARGET-SIZE RULE.  SEE BUSINESS RULES.    *
002800     COMPUTE TM-TEAM-COUNT = TM-ROSTER-TABLE-SIZE / TM-REQUESTED-SIZE.
002810     IF TM-TEAM-COUNT NOT GREATER THAN ZERO
002820         MOVE 1 TO TM-TEAM-COUNT.
002830     DIVIDE TM-ROSTER-TABLE-SIZE BY TM-TEAM-COUNT
002840         GIVING WS-BASE REMAINDER WS-REM.
002850     PERFORM 1010-BUILD-ONE-TEAM
002860         VARYING TM-TEAM-IDX FROM 1 BY 1
002870             UNTIL TM-TEAM-IDX > TM-TEAM-COUNT.
002880************************************************************************
002890 1010-BUILD-ONE-TEAM.
002900************************************************************************
002910     SET WS-TEAM-NBR TO TM-TEAM-IDX.
002920     COMPUTE WS-TEAM-ZERO-BASED = WS-TEAM-NBR - 1.
002930     IF WS-TEAM-ZERO-BASED < WS-REM
002940         COMPUTE TM-TEAM-TARGET-SIZE(TM-TEAM-IDX) = WS-BASE + 1
002950     ELSE
002960         MOVE WS-BASE TO TM-TEAM-TARGET-SIZE(TM-TEAM-IDX)
002970     END-IF.
002980     MOVE 0 TO TM-TEAM-MEMBER-COUNT(TM-TEAM-IDX).
002990     MOVE 0 TO TM-TEAM-SKILL-TOTAL(TM-TEAM-IDX).
003000     PERFORM 1011-ZERO-ONE-QUOTA-SLOT
003010         VARYING TM-QUOTA-IDX FROM 1 BY 1 UNTIL TM-QUOTA-IDX > 3.
003020     PERFORM 1012-ZERO-ONE-CNT-SLOT
003030         VARYING TM-CNT-IDX FROM 1 BY 1 UNTIL TM-CNT-IDX > 3.
003040     PERFORM 1013-ZERO-ONE-GAME-SLOT
003050         VARYING TM-GAME-IDX FROM 1 BY 1 UNTIL TM-GAME-IDX > 25.
003060     PERFORM 1014-ZERO-ONE-MEMBER-SLOT
003070         VARYING TM-MEMBER-IDX FROM 1 BY 1 UNTIL TM-MEMBER-IDX > 60.
003080************************************************************************
003090 1011-ZERO-ONE-QUOTA-SLOT.
003100************************************************************************
003110     MOVE 0 TO TM-TEAM-QUOTA-TABLE(TM-TEAM-IDX TM-QUOTA-IDX).
003120************************************************************************
003130 1012-ZERO-ONE-CNT-SLOT.
003140************************************************************************
003150     MOVE 0 TO TM-TEAM-CNT-TABLE(TM-TEAM-IDX TM-CNT-IDX).
003160************************************************************************
003170 1013-ZERO-ONE-GAME-SLOT.
003180************************************************************************
003190     MOVE SPACES TO TM-TEAM-GAME-NAME(TM-TEAM-IDX TM-GAME-IDX).
003200     MOVE 0 TO TM-TEAM-GAME-CNT(TM-TEAM-IDX TM-GAME-IDX).
003210************************************************************************
003220 1014-ZERO-ONE-MEMBER-SLOT.
003230************************************************************************
003240     MOVE 0 TO TM-TEAM-MEMBER-ROSTER-IDX(TM-TEAM-IDX TM-MEMBER-IDX).
003250************************************************************************
003260 1100-SHUFFLE-ROSTER-ORDER.
003270************************************************************************
003280*    STEP 5 - RANDOMIZE WORKING ORDER.  TIE-BREAKING ONLY, PER THE    *
003290*    CLUB SPEC - NOT LOAD-BEARING FOR CORRECTNESS.  FISHER-YATES OVER *
003300*    THE ROSTER TABLE ITSELF, DRIVEN BY A HAND-ROLLED LCG SEEDED FROM *
003310*    THE WALL CLOCK (TM-0005 - NO FUNCTION RANDOM IN THIS SHOP).      *
003320     IF TM-ROSTER-TABLE-SIZE < 2
003330         GO TO 1100-EXIT.
003340     ACCEPT WS-SHUFFLE-TIME FROM TIME.
003350     DIVIDE WS-SHUFFLE-TIME BY 32749
003360         GIVING WS-DUMMY-QUOTIENT REMAINDER WS-SHUFFLE-SEED.
003370     PERFORM 1110-SHUFFLE-ONE-SLOT
003380         VARYING WS-SORT-I FROM TM-ROSTER-TABLE-SIZE BY -1
003390             UNTIL WS-SORT-I < 2.
003400 1100-EXIT.
003410     EXIT.
003420************************************************************************
003430 1110-SHUFFLE-ONE-SLOT.
003440************************************************************************
003450     COMPUTE WS-SHUFFLE-SEED =
003460         (WS-SHUFFLE-SEED * 31) + WS-SORT-I + 7.
003470     DIVIDE WS-SHUFFLE-SEED BY 32749
003480         GIVING WS-DUMMY-QUOTIENT REMAINDER WS-SHUFFLE-SEED.
003490     DIVIDE WS-SHUFFLE-SEED BY WS-SORT-I
003500         GIVING WS-DUMMY-QUOTIENT REMAINDER WS-SHUFFLE-SWAP-IDX.
003510     ADD 1 TO WS-SHUFFLE-SWAP-IDX.
003520     SET TM-ROSTER-IDX TO WS-SORT-I.
003530     MOVE TM-ROSTER-ENTRY(TM-ROSTER-IDX) TO WS-ROSTER-SWAP-TEMP.
003540     SET WS-LEADER-IDX TO WS-SHUFFLE-SWAP-IDX.
003550     MOVE TM-ROSTER-ENTRY(WS-LEADER-IDX) TO TM-ROSTER-ENTRY(TM-ROSTER-IDX).
003560     MOVE WS-ROSTER-SWAP-TEMP TO TM-ROSTER-ENTRY(WS-LEADER-IDX).
003570************************************************************************
003580 1200-SPLIT-BY-PERSONALITY-TYPE.
003590************************************************************************
003600*    STEP 6 - PARTITION BY PART-PTYPE, CASE-INSENSITIVE EXACT MATCH.  *
003610*    ALSO SETS TM-PART-PORDER FOR THE FINAL STEP-13 OUTPUT SORT SO IT *
003620*    IS NOT RECOMPUTED LATER.                                         *
003630     MOVE 0 TO WS-LEADER-COUNT.
003640     MOVE 0 TO WS-THINKER-COUNT.
003650     MOVE 0 TO WS-BALANCED-COUNT.
003660     PERFORM 1210-CLASSIFY-ONE-PARTICIPANT
003670         VARYING TM-ROSTER-IDX FROM 1 BY 1
003680             UNTIL TM-ROSTER-IDX > TM-ROSTER-TABLE-SIZE.
003690     SET WS-TYPE-IDX TO 1.
003700     MOVE WS-LEADER-COUNT   TO WS-TYPE-COUNT-ENTRY(WS-TYPE-IDX).
003710     SET WS-TYPE-IDX TO 2.
003720     MOVE WS-THINKER-COUNT  TO WS-TYPE-COUNT-ENTRY(WS-TYPE-IDX).
003730     SET WS-TYPE-IDX TO 3.
003740     MOVE WS-BALANCED-COUNT TO WS-TYPE-COUNT-ENTRY(WS-TYPE-IDX).
003750************************************************************************
003760 1210-CLASSIFY-ONE-PARTICIPANT.
003770************************************************************************
003780     MOVE TM-PART-PTYPE OF TM-ROSTER-ENTRY(TM-ROSTER-IDX)
003790         TO WS-PTYPE-UC.
003800     INSPECT WS-PTYPE-UC
003810         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
003820                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
003830     EVALUATE TRUE
003840         WHEN WS-PTYPE-UC = 'LEADER'
003850             MOVE 0 TO TM-PART-PORDER OF TM-ROSTER-ENTRY(TM-ROSTER-IDX)
003860             ADD 1 TO WS-LEADER-COUNT
003870             SET WS-LEADER-IDX TO WS-LEADER-COUNT
003880             SET WS-SORT-TEMP TO TM-ROSTER-IDX
003890             MOVE WS-SORT-TEMP TO WS-LEADER-ROSTER-IDX(WS-LEADER-IDX)
003900         WHEN WS-PTYPE-UC = 'THINKER'
003910             MOVE 1 TO TM-PART-PORDER OF TM-ROSTER-ENTRY(TM-ROSTER-IDX)
003920             ADD 1 TO WS-THINKER-COUNT
003930             SET WS-THINKER-IDX TO WS-THINKER-COUNT
003940             SET WS-SORT-TEMP TO TM-ROSTER-IDX
003950             MOVE WS-SORT-TEMP TO WS-THINKER-ROSTER-IDX(WS-THINKER-IDX)
003960         WHEN WS-PTYPE-UC = 'BALANCED'
003970             MOVE 2 TO TM-PART-PORDER OF TM-ROSTER-ENTRY(TM-ROSTER-IDX)
003980             ADD 1 TO WS-BALANCED-COUNT
003990             SET WS-BALANCED-IDX TO WS-BALANCED-COUNT
004000             SET WS-SORT-TEMP TO TM-ROSTER-IDX
004010             MOVE WS-SORT-TEMP TO WS-BALANCED-ROSTER-IDX(WS-BALANCED-IDX)
004020         WHEN OTHER
004030             MOVE 3 TO TM-PART-PORDER OF TM-ROSTER-ENTRY(TM-ROSTER-IDX)
004040     END-EVALUATE.
004050************************************************************************
004060 1300-SORT-TYPE-LISTS-BY-SKILL.
004070************************************************************************
004080*    STEP 7 - EACH TYPE LIST SORTED PART-SKILL DESCENDING.  HAND-     *
004090*    ROLLED EXCHANGE SORT, SAME IDIOM THE SHOP USES ON ANY TABLE TOO  *
004100*    SMALL TO JUSTIFY A SORT-FILE PASS (SEE TM-0019).                 *
004110     MOVE WS-LEADER-COUNT TO WS-SORT-LIMIT.
004120     PERFORM 1310-EXCHANGE-SORT-LEADERS
004130         UNTIL WS-SORT-LIMIT < 2.
004140     MOVE WS-THINKER-COUNT TO WS-SORT-LIMIT.
004150     PERFORM 1320-EXCHANGE-SORT-THINKERS
004160         UNTIL WS-SORT-LIMIT < 2.
004170     MOVE WS-BALANCED-COUNT TO WS-SORT-LIMIT.
004180     PERFORM 1330-EXCHANGE-SORT-BALANCED
004190         UNTIL WS-SORT-LIMIT < 2.
004200************************************************************************
004210 1310-EXCHANGE-SORT-LEADERS.
004220************************************************************************
004230     MOVE 'N' TO WS-SORT-SWAPPED-SW.
004240     PERFORM 1311-COMPARE-LEADER-PAIR
004250         VARYING WS-SORT-I FROM 1 BY 1
004260             UNTIL WS-SORT-I >= WS-SORT-LIMIT.
004270     IF WS-SORT-DID-NOT-SWAP
004280         MOVE 1 TO WS-SORT-LIMIT.
004290 1310-EXIT.
004300     EXIT.
004310************************************************************************
004320 1311-COMPARE-LEADER-PAIR.
004330************************************************************************
004340     COMPUTE WS-SORT-J = WS-SORT-I + 1.
004350     IF TM-PART-SKILL OF TM-ROSTER-ENTRY(WS-LEADER-ROSTER-IDX(WS-SORT-I))
004360         < TM-PART-SKILL OF TM-ROSTER-ENTRY
004370             (WS-LEADER-ROSTER-IDX(WS-SORT-J))
004380         MOVE WS-LEADER-ROSTER-IDX(WS-SORT-I) TO WS-SORT-TEMP
004390         MOVE WS-LEADER-ROSTER-IDX(WS-SORT-J) TO
004400             WS-LEADER-ROSTER-IDX(WS-SORT-I)
004410         MOVE WS-SORT-TEMP TO WS-LEADER-ROSTER-IDX(WS-SORT-J)
004420         MOVE 'Y' TO WS-SORT-SWAPPED-SW.
004430************************************************************************
004440 1320-EXCHANGE-SORT-THINKERS.
004450************************************************************************
004460     MOVE 'N' TO WS-SORT-SWAPPED-SW.
004470     PERFORM 1321-COMPARE-THINKER-PAIR
004480         VARYING WS-SORT-I FROM 1 BY 1
004490             UNTIL WS-SORT-I >= WS-SORT-LIMIT.
004500     IF WS-SORT-DID-NOT-SWAP
004510         MOVE 1 TO WS-SORT-LIMIT.
004520 1320-EXIT.
004530     EXIT.
004540************************************************************************
004550 1321-COMPARE-THINKER-PAIR.
004560************************************************************************
004570     COMPUTE WS-SORT-J = WS-SORT-I + 1.
004580     IF TM-PART-SKILL OF TM-ROSTER-ENTRY
004590             (WS-THINKER-ROSTER-IDX(WS-SORT-I))
004600         < TM-PART-SKILL OF TM-ROSTER-ENTRY
004610             (WS-THINKER-ROSTER-IDX(WS-SORT-J))
004620         MOVE WS-THINKER-ROSTER-IDX(WS-SORT-I) TO WS-SORT-TEMP
004630         MOVE WS-THINKER-ROSTER-IDX(WS-SORT-J) TO
004640             WS-THINKER-ROSTER-IDX(WS-SORT-I)
004650         MOVE WS-SORT-TEMP TO WS-THINKER-ROSTER-IDX(WS-SORT-J)
004660         MOVE 'Y' TO WS-SORT-SWAPPED-SW.
004670************************************************************************
004680 1330-EXCHANGE-SORT-BALANCED.
004690************************************************************************
004700     MOVE 'N' TO WS-SORT-SWAPPED-SW.
004710     PERFORM 1331-COMPARE-BALANCED-PAIR
004720         VARYING WS-SORT-I FROM 1 BY 1
004730             UNTIL WS-SORT-I >= WS-SORT-LIMIT.
004740     IF WS-SORT-DID-NOT-SWAP
004750         MOVE 1 TO WS-SORT-LIMIT.
004760 1330-EXIT.
004770     EXIT.
004780************************************************************************
004790 1331-COMPARE-BALANCED-PAIR.
004800************************************************************************
004810     COMPUTE WS-SORT-J = WS-SORT-I + 1.
004820     IF TM-PART-SKILL OF TM-ROSTER-ENTRY
004830             (WS-BALANCED-ROSTER-IDX(WS-SORT-I))
004840         < TM-PART-SKILL OF TM-ROSTER-ENTRY
004850             (WS-BALANCED-ROSTER-IDX(WS-SORT-J))
004860         MOVE WS-BALANCED-ROSTER-IDX(WS-SORT-I) TO WS-SORT-TEMP
004870         MOVE WS-BALANCED-ROSTER-IDX(WS-SORT-J) TO
004880             WS-BALANCED-ROSTER-IDX(WS-SORT-I)
004890         MOVE WS-SORT-TEMP TO WS-BALANCED-ROSTER-IDX(WS-SORT-J)
004900         MOVE 'Y' TO WS-SORT-SWAPPED-SW.
004910************************************************************************
004920 1400-COMPUTE-TYPE-QUOTAS.
004930************************************************************************
004940*    STEP 8 - SAME PROPORTIONAL-SPLIT RULE AS 1000, APPLIED PER TYPE. *
004950*    TM-0064 - ONE LOOP OVER THE OCCURS-3 QUOTA TABLE INSTEAD OF      *
004960*    THREE COPIES OF THIS PARAGRAPH.                                  *
004970     PERFORM 1410-COMPUTE-ONE-TYPE-QUOTA
004980         VARYING TM-QUOTA-IDX FROM 1 BY 1 UNTIL TM-QUOTA-IDX > 3.
004990************************************************************************
005000 1410-COMPUTE-ONE-TYPE-QUOTA.
005010************************************************************************
005020     SET WS-TYPE-IDX TO TM-QUOTA-IDX.
005030     DIVIDE WS-TYPE-COUNT-ENTRY(WS-TYPE-IDX) BY TM-TEAM-COUNT
005040         GIVING WS-QUOTA-BASE REMAINDER WS-QUOTA-REM.
005050     PERFORM 1420-COMPUTE-ONE-TEAM-QUOTA
005060         VARYING TM-TEAM-IDX FROM 1 BY 1
005070             UNTIL TM-TEAM-IDX > TM-TEAM-COUNT.
005080************************************************************************
005090 1420-COMPUTE-ONE-TEAM-QUOTA.
005100************************************************************************
005110     SET WS-TEAM-NBR TO TM-TEAM-IDX.
005120     COMPUTE WS-TEAM-ZERO-BASED = WS-TEAM-NBR - 1.
005130     IF WS-TEAM-ZERO-BASED < WS-QUOTA-REM
005140         COMPUTE TM-TEAM-QUOTA-TABLE(TM-TEAM-IDX TM-QUOTA-IDX) =
005150             WS-QUOTA-BASE + 1
005160     ELSE
005170         MOVE WS-QUOTA-BASE TO
005180             TM-TEAM-QUOTA-TABLE(TM-TEAM-IDX TM-QUOTA-IDX)
005190     END-IF.
005200************************************************************************
005210 2000-DISTRIBUTE-LEADERS.
005220************************************************************************
005230*    STEP 9, PART 1.  WALKS THE SKILL-SORTED LEADER LIST AND PLACES   *
005240*    EACH ONE VIA THE SHARED CANDIDATE-TEAM CASCADE IN 2900.          *
005250     MOVE 1 TO WS-PLACE-TYPE-IDX.
005260     PERFORM 2010-PLACE-ONE-LEADER
005270         VARYING WS-LEADER-IDX FROM 1 BY 1
005280             UNTIL WS-LEADER-IDX > WS-LEADER-COUNT.
005290************************************************************************
005300 2010-PLACE-ONE-LEADER.
005310************************************************************************
005320     MOVE WS-LEADER-ROSTER-IDX(WS-LEADER-IDX) TO WS-PLACE-ROSTER-IDX.
005330     PERFORM 2900-PLACE-ONE-PARTICIPANT THRU 2900-EXIT.
005340************************************************************************
005350 2100-DISTRIBUTE-THINKERS.
005360************************************************************************
005370*    STEP 9, PART 2.                                                  *
005380     MOVE 2 TO WS-PLACE-TYPE-IDX.
005390     PERFORM 2110-PLACE-ONE-THINKER
005400         VARYING WS-THINKER-IDX FROM 1 BY 1
005410             UNTIL WS-THINKER-IDX > WS-THINKER-COUNT.
005420************************************************************************
005430 2110-PLACE-ONE-THINKER.
005440************************************************************************
005450     MOVE WS-THINKER-ROSTER-IDX(WS-THINKER-IDX) TO WS-PLACE-ROSTER-IDX.
005460     PERFORM 2900-PLACE-ONE-PARTICIPANT THRU 2900-EXIT.
005470************************************************************************
005480 2200-DISTRIBUTE-BALANCED.
005490************************************************************************
005500*    STEP 9, PART 3.                                                  *
005510     MOVE 3 TO WS-PLACE-TYPE-IDX.
005520     PERFORM 2210-PLACE-ONE-BALANCED
005530         VARYING WS-BALANCED-IDX FROM 1 BY 1
005540             UNTIL WS-BALANCED-IDX > WS-BALANCED-COUNT.
005550************************************************************************
005560 2210-PLACE-ONE-BALANCED.
005570************************************************************************
005580     MOVE WS-BALANCED-ROSTER-IDX(WS-BALANCED-IDX) TO WS-PLACE-ROSTER-IDX.
005590     PERFORM 2900-PLACE-ONE-PARTICIPANT THRU 2900-EXIT.
005600************************************************************************
005610 2300-PLACE-LEFTOVERS.
005620************************************************************************
005630*    STEP 10 - ANY PARTICIPANT STILL SHOWING TM-PART-NOT-PLACED AFTER *
005640*    THE THREE QUOTA PASSES (UNRECOGNISED PTYPE, OR A QUOTA PASS THAT *
005650*    COULD NOT SEAT THEM) GOES THROUGH THE SAME 2900 CASCADE, WITH    *
005660*    QUOTA-TYPE ZEROED SO NO QUOTA TABLE ENTRY IS TOUCHED.            *
005670     MOVE 0 TO WS-PLACE-TYPE-IDX.
005680     PERFORM 2310-PLACE-IF-LEFTOVER
005690         VARYING TM-ROSTER-IDX FROM 1 BY 1
005700             UNTIL TM-ROSTER-IDX > TM-ROSTER-TABLE-SIZE.
005710************************************************************************
005720 2310-PLACE-IF-LEFTOVER.
005730************************************************************************
005740     IF TM-PART-NOT-PLACED OF TM-ROSTER-ENTRY(TM-ROSTER-IDX)
005750         SET WS-SORT-TEMP TO TM-ROSTER-IDX
005760         MOVE WS-SORT-TEMP TO WS-PLACE-ROSTER-IDX
005770         PERFORM 2900-PLACE-ONE-PARTICIPANT THRU 2900-EXIT.
005780************************************************************************
005790 2900-PLACE-ONE-PARTICIPANT.
005800************************************************************************
005810*    THE QUOTA-DISTRIBUTION / LEFTOVER-PLACEMENT RULE, SHARED BY ALL  *
005820*    FOUR CALLERS ABOVE.  THREE-TIER CANDIDATE CASCADE:               *
005830*      TIER 1 - OPEN CAPACITY, REMAINING QUOTA, GAME COUNT < CAP      *
005840*      TIER 2 - OPEN CAPACITY, GAME COUNT < CAP (QUOTA IGNORED)       *
005850*      TIER 3 - OPEN CAPACITY ONLY (GAME CAP IGNORED TOO)             *
005860*    WITHIN THE WINNING TIER, THE LOWEST-AVERAGE-SKILL TEAM WINS.     *
005870     IF TM-PART-PLACED OF TM-ROSTER-ENTRY(WS-PLACE-ROSTER-IDX)
005880         GO TO 2900-EXIT.
005890     MOVE TM-PART-GAME OF TM-ROSTER-ENTRY(WS-PLACE-ROSTER-IDX)
005900         TO WS-GAME-KEY-UC.
005910     INSPECT WS-GAME-KEY-UC
005920         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
005930                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
005940     MOVE 0 TO WS-PLACE-RESULT-TEAM.
005950     PERFORM 2910-SCAN-TIER-1.
005960     IF WS-PLACE-RESULT-TEAM = 0
005970         PERFORM 2920-SCAN-TIER-2.
005980     IF WS-PLACE-RESULT-TEAM = 0
005990         PERFORM 2930-SCAN-TIER-3.
006000     IF WS-PLACE-RESULT-TEAM > 0
006010         PERFORM 2940-SEAT-PARTICIPANT.
006020 2900-EXIT.
006030     EXIT.
006040************************************************************************
006050 2910-SCAN-TIER-1.
006060************************************************************************
006070     MOVE 'N' TO WS-PLACE-FOUND-SW.
006080     MOVE 0 TO WS-PLACE-BEST-AVG.
006090     PERFORM 2911-TEST-TIER-1-TEAM
006100         VARYING TM-TEAM-IDX FROM 1 BY 1
006110             UNTIL TM-TEAM-IDX > TM-TEAM-COUNT.
006120************************************************************************
006130 2911-TEST-TIER-1-TEAM.
006140************************************************************************
006150     IF WS-PLACE-TYPE-IDX > 0
006160     AND TM-TEAM-QUOTA-TABLE(TM-TEAM-IDX WS-PLACE-TYPE-IDX) > 0
006170     AND TM-TEAM-MEMBER-COUNT(TM-TEAM-IDX) < TM-TEAM-TARGET-SIZE(TM-TEAM-IDX)
006180         PERFORM 2950-GET-GAME-COUNT
006190         IF WS-GAME-COUNT-RESULT < 2
006200             PERFORM 2960-CONSIDER-CANDIDATE
006210         END-IF
006220     END-IF.
006230************************************************************************
006240 2920-SCAN-TIER-2.
006250************************************************************************
006260     MOVE 'N' TO WS-PLACE-FOUND-SW.
006270     MOVE 0 TO WS-PLACE-BEST-AVG.
006280     PERFORM 2921-TEST-TIER-2-TEAM
006290         VARYING TM-TEAM-IDX FROM 1 BY 1
006300             UNTIL TM-TEAM-IDX > TM-TEAM-COUNT.
006310************************************************************************
006320 2921-TEST-TIER-2-TEAM.
006330************************************************************************
006340     IF TM-TEAM-MEMBER-COUNT(TM-TEAM-IDX) < TM-TEAM-TARGET-SIZE(TM-TEAM-IDX)
006350         PERFORM 2950-GET-GAME-COUNT
006360         IF WS-GAME-COUNT-RESULT < 2
006370             PERFORM 2960-CONSIDER-CANDIDATE
006380         END-IF
006390     END-IF.
006400************************************************************************
006410 2930-SCAN-TIER-3.
006420************************************************************************
006430     MOVE 'N' TO WS-PLACE-FOUND-SW.
006440     MOVE 0 TO WS-PLACE-BEST-AVG.
006450     PERFORM 2931-TEST-TIER-3-TEAM
006460         VARYING TM-TEAM-IDX FROM 1 BY 1
006470             UNTIL TM-TEAM-IDX > TM-TEAM-COUNT.
006480************************************************************************
006490 2931-TEST-TIER-3-TEAM.
006500************************************************************************
006510     IF TM-TEAM-MEMBER-COUNT(TM-TEAM-IDX) < TM-TEAM-TARGET-SIZE(TM-TEAM-IDX)
006520         PERFORM 2960-CONSIDER-CANDIDATE
006530     END-IF.
006540************************************************************************
006550 2950-GET-GAME-COUNT.
006560************************************************************************
006570*    "LOWEST AVERAGE TEAM" AND GAME-COUNT LOOKUP HELPER - RETURNS THE *
006580*    CURRENT SAME-GAME COUNT FOR TM-TEAM-IDX/WS-GAME-KEY-UC.  A       *
006590*    STRAIGHT SEARCH OF THE GAME TALLY TABLE, TM-0029 STYLE.          *
006600     MOVE 0 TO WS-GAME-COUNT-RESULT.
006610     SET TM-GAME-IDX TO 1.
006620     SEARCH TM-TEAM-GAME-TALLY(TM-TEAM-IDX)
006630         AT END
006640             CONTINUE
006650         WHEN TM-TEAM-GAME-NAME(TM-TEAM-IDX TM-GAME-IDX) = WS-GAME-KEY-UC
006660             MOVE TM-TEAM-GAME-CNT(TM-TEAM-IDX TM-GAME-IDX)
006670                 TO WS-GAME-COUNT-RESULT.
006680************************************************************************
006690 2960-CONSIDER-CANDIDATE.
006700************************************************************************
006710*    "LOWEST AVERAGE TEAM" TIE-BREAK RULE - FIRST CANDIDATE ALWAYS    *
006720*    WINS UNTIL A STRICTLY LOWER AVERAGE COMES ALONG.                 *
006730     IF TM-TEAM-MEMBER-COUNT(TM-TEAM-IDX) = 0
006740         MOVE 0 TO WS-PLACE-THIS-AVG
006750     ELSE
006760         COMPUTE WS-PLACE-THIS-AVG =
006770             TM-TEAM-SKILL-TOTAL(TM-TEAM-IDX) /
006780             TM-TEAM-MEMBER-COUNT(TM-TEAM-IDX)
006790     END-IF.
006800     IF WS-PLACE-NO-CANDIDATE
006810         SET WS-PLACE-RESULT-TEAM TO TM-TEAM-IDX
006820         MOVE WS-PLACE-THIS-AVG TO WS-PLACE-BEST-AVG
006830         MOVE 'Y' TO WS-PLACE-FOUND-SW
006840     ELSE
006850         IF WS-PLACE-THIS-AVG < WS-PLACE-BEST-AVG
006860             SET WS-PLACE-RESULT-TEAM TO TM-TEAM-IDX
006870             MOVE WS-PLACE-THIS-AVG TO WS-PLACE-BEST-AVG
006880         END-IF
006890     END-IF.
006900************************************************************************
006910 2940-SEAT-PARTICIPANT.
006920************************************************************************
006930     SET TM-TEAM-IDX TO WS-PLACE-RESULT-TEAM.
006940     ADD 1 TO TM-TEAM-MEMBER-COUNT(TM-TEAM-IDX).
006950     SET TM-MEMBER-IDX TO TM-TEAM-MEMBER-COUNT(TM-TEAM-IDX).
006960     MOVE WS-PLACE-ROSTER-IDX TO
006970         TM-TEAM-MEMBER-ROSTER-IDX(TM-TEAM-IDX TM-MEMBER-IDX).
006980     ADD TM-PART-SKILL OF TM-ROSTER-ENTRY(WS-PLACE-ROSTER-IDX)
006990         TO TM-TEAM-SKILL-TOTAL(TM-TEAM-IDX).
007000     MOVE 'Y' TO TM-PART-PLACED-SW OF TM-ROSTER-ENTRY(WS-PLACE-ROSTER-IDX).
007010     SET TM-PART-TEAM-NBR OF TM-ROSTER-ENTRY(WS-PLACE-ROSTER-IDX)
007020         TO TM-TEAM-IDX.
007030     IF WS-PLACE-TYPE-IDX > 0
007040     AND TM-TEAM-QUOTA-TABLE(TM-TEAM-IDX WS-PLACE-TYPE-IDX) > 0
007050         SUBTRACT 1 FROM TM-TEAM-QUOTA-TABLE(TM-TEAM-IDX WS-PLACE-TYPE-IDX).
007060     IF WS-PLACE-TYPE-IDX > 0
007070         ADD 1 TO TM-TEAM-CNT-TABLE(TM-TEAM-IDX WS-PLACE-TYPE-IDX).
007080     PERFORM 2970-BUMP-GAME-COUNT.
007090************************************************************************
007100 2970-BUMP-GAME-COUNT.
007110************************************************************************
007120     SET TM-GAME-IDX TO 1.
007130     SEARCH TM-TEAM-GAME-TALLY(TM-TEAM-IDX)
007140         AT END
007150             PERFORM 2971-INSERT-GAME-SLOT
007160         WHEN TM-TEAM-GAME-NAME(TM-TEAM-IDX TM-GAME-IDX) = WS-GAME-KEY-UC
007170             ADD 1 TO TM-TEAM-GAME-CNT(TM-TEAM-IDX TM-GAME-IDX)
007180         WHEN TM-TEAM-GAME-NAME(TM-TEAM-IDX TM-GAME-IDX) = SPACES
007190             PERFORM 2971-INSERT-GAME-SLOT.
007200************************************************************************
007210 2971-INSERT-GAME-SLOT.
007220************************************************************************
007230     IF TM-GAME-IDX NOT > 25
007240         MOVE WS-GAME-KEY-UC TO TM-TEAM-GAME-NAME(TM-TEAM-IDX TM-GAME-IDX)
007250         MOVE 1 TO TM-TEAM-GAME-CNT(TM-TEAM-IDX TM-GAME-IDX)
007260     ELSE
007270         DISPLAY 'TMBUILD - GAME TALLY TABLE FULL FOR TEAM, GAME '
007280             WS-GAME-KEY-UC ' NOT TRACKED'.
007290************************************************************************
007300 3000-CORRECTIVE-BALANCE-PASS.
007310************************************************************************
007320*    STEP 11 - ENFORCE LEADERS <= THINKERS <= BALANCED, UP TO 5       *
007330*    PASSES, STOPPING EARLY ONCE A FULL PASS MAKES NO SWAP (TM-0041,  *
007340*    REWORKED TM-0064 TO WALK TM-TEAM-CNT-TABLE BY SUBSCRIPT).        *
007350     MOVE 0 TO WS-PASS-NBR.
007360     PERFORM 3010-RUN-ONE-PASS
007370         UNTIL WS-PASS-NBR = 5
007380            OR WS-PASS-MADE-NO-SWAP.
007390************************************************************************
007400 3010-RUN-ONE-PASS.
007410************************************************************************
007420     ADD 1 TO WS-PASS-NBR.
007422     ADD 1 TO WS-PASS-COUNTER.
007424     IF TM-TRACE-SWITCH-ON
007426         DISPLAY 'TMBUILD - CORRECTIVE BALANCE PASS ' WS-PASS-NBR
007428             ' (RUN TOTAL ' WS-PASS-COUNTER ')'.
007430     MOVE 'N' TO WS-PASS-CHANGED-SW.
007440     PERFORM 3020-BALANCE-ONE-TEAM
007450         VARYING TM-TEAM-IDX FROM 1 BY 1
007460             UNTIL TM-TEAM-IDX > TM-TEAM-COUNT.
007470************************************************************************
007480 3020-BALANCE-ONE-TEAM.
007490************************************************************************
007500     MOVE 'N' TO WS-BAL-SWAP-DONE-SW.
007510     IF TM-TEAM-CNT-TABLE(TM-TEAM-IDX 1) >
007520        TM-TEAM-CNT-TABLE(TM-TEAM-IDX 2)
007530         MOVE 1 TO WS-BAL-FROM-IDX
007540         SET WS-BAL-FROM-IDX-TEAM TO TM-TEAM-IDX
007550         PERFORM 3100-ATTEMPT-LEADER-THINKER-SWAP
007560     ELSE
007570         IF TM-TEAM-CNT-TABLE(TM-TEAM-IDX 2) >
007580            TM-TEAM-CNT-TABLE(TM-TEAM-IDX 3)
007590             MOVE 2 TO WS-BAL-FROM-IDX
007600             SET WS-BAL-FROM-IDX-TEAM TO TM-TEAM-IDX
007610             PERFORM 3200-ATTEMPT-THINKER-BALANCED-SWAP
007620         END-IF
007630     END-IF.
007640     IF WS-BAL-SWAP-WAS-MADE
007650         MOVE 'Y' TO WS-PASS-CHANGED-SW.
007660************************************************************************
007670 3100-ATTEMPT-LEADER-THINKER-SWAP.
007680************************************************************************
007690*    RULE 1 - TEAM I HAS MORE LEADERS THAN THINKERS.  SCAN OTHER      *
007700*    TEAMS FOR ONE WITH FEWER THINKERS THAN BALANCED, SWAP A LEADER   *
007710*    FOR A THINKER (OR A BALANCED MEMBER IF THAT TEAM HAS NO THINKER).*
007720     MOVE 'N' TO WS-BAL-SWAP-DONE-SW.
007730     PERFORM 3110-TEST-OTHER-TEAM-LT THRU 3110-EXIT
007740         VARYING WS-BAL-OTHER-TEAM FROM 1 BY 1
007750             UNTIL WS-BAL-OTHER-TEAM > TM-TEAM-COUNT
007760                OR WS-BAL-SWAP-WAS-MADE.
007770************************************************************************
007780 3110-TEST-OTHER-TEAM-LT.
007790************************************************************************
007800     IF WS-BAL-OTHER-TEAM = TM-TEAM-IDX
007810         GO TO 3110-EXIT.
007820     IF TM-TEAM-CNT-TABLE(WS-BAL-OTHER-TEAM 2) <
007830        TM-TEAM-CNT-TABLE(WS-BAL-OTHER-TEAM 3)
007840         PERFORM 3120-FIND-AND-SWAP-LEADER-FOR-THINKER THRU 3120-EXIT
007850     END-IF.
007860 3110-EXIT.
007870     EXIT.
007880************************************************************************
007890 3120-FIND-AND-SWAP-LEADER-FOR-THINKER.
007900************************************************************************
007910     PERFORM 3130-FIND-FIRST-MEMBER-OF-TYPE.
007920     IF WS-BAL-FROM-MEMBER-SLOT = 0
007930         GO TO 3120-EXIT.
007940     MOVE WS-BAL-OTHER-TEAM TO WS-BAL-TO-IDX-TEAM.
007950     PERFORM 3140-FIND-FIRST-THINKER-THEN-BALANCED.
007960     IF WS-BAL-TO-MEMBER-SLOT = 0
007970         GO TO 3120-EXIT.
007980     PERFORM 3300-SWAP-IS-LEGAL THRU 3300-EXIT.
007990     IF WS-BAL-SWAP-NOT-MADE
008000         GO TO 3120-EXIT.
008010     PERFORM 3350-EXECUTE-SWAP.
008020 3120-EXIT.
008030     EXIT.
008040************************************************************************
008050 3130-FIND-FIRST-MEMBER-OF-TYPE.
008060************************************************************************
008070*    FINDS THE FIRST LEADER IN TM-TEAM-IDX'S MEMBER LIST.  RETURNS    *
008080*    THE MEMBER-LIST SLOT NUMBER IN WS-BAL-FROM-MEMBER-SLOT (ZERO IF  *
008090*    NONE - SHOULD NOT HAPPEN, TM-TEAM-CNT-TABLE(...,1) WAS > 0).     *
008100     MOVE 0 TO WS-BAL-FROM-MEMBER-SLOT.
008110     PERFORM 3131-TEST-ONE-FROM-SLOT
008120         VARYING TM-MEMBER-IDX FROM 1 BY 1
008130             UNTIL TM-MEMBER-IDX > TM-TEAM-MEMBER-COUNT(TM-TEAM-IDX)
008140                OR WS-BAL-FROM-MEMBER-SLOT NOT = 0.
008150************************************************************************
008160 3131-TEST-ONE-FROM-SLOT.
008170************************************************************************
008180     MOVE TM-TEAM-MEMBER-ROSTER-IDX(TM-TEAM-IDX TM-MEMBER-IDX)
008190         TO WS-BAL-FROM-ROSTER-IDX.
008200     IF TM-PART-IS-LEADER OF TM-ROSTER-ENTRY(WS-BAL-FROM-ROSTER-IDX)
008210         SET WS-SORT-TEMP TO TM-MEMBER-IDX
008220         MOVE WS-SORT-TEMP TO WS-BAL-FROM-MEMBER-SLOT.
008230************************************************************************
008240 3140-FIND-FIRST-THINKER-THEN-BALANCED.
008250************************************************************************
008260     MOVE 0 TO WS-BAL-TO-MEMBER-SLOT.
008270     SET TM-TEAM-IDX TO WS-BAL-TO-IDX-TEAM.
008280     PERFORM 3141-TEST-ONE-TO-SLOT-THINKER
008290         VARYING TM-MEMBER-IDX FROM 1 BY 1
008300             UNTIL TM-MEMBER-IDX > TM-TEAM-MEMBER-COUNT(TM-TEAM-IDX)
008310                OR WS-BAL-TO-MEMBER-SLOT NOT = 0.
008320     IF WS-BAL-TO-MEMBER-SLOT NOT = 0
008330         MOVE 2 TO WS-BAL-TO-IDX
008340     ELSE
008350         PERFORM 3142-TEST-ONE-TO-SLOT-BALANCED
008360             VARYING TM-MEMBER-IDX FROM 1 BY 1
008370                 UNTIL TM-MEMBER-IDX > TM-TEAM-MEMBER-COUNT(TM-TEAM-IDX)
008380                    OR WS-BAL-TO-MEMBER-SLOT NOT = 0
008390         IF WS-BAL-TO-MEMBER-SLOT NOT = 0
008400             MOVE 3 TO WS-BAL-TO-IDX
008410         END-IF
008420     END-IF.
008430     SET TM-TEAM-IDX TO WS-BAL-FROM-IDX-TEAM.
008440************************************************************************
008450 3141-TEST-ONE-TO-SLOT-THINKER.
008460************************************************************************
008470     MOVE TM-TEAM-MEMBER-ROSTER-IDX(TM-TEAM-IDX TM-MEMBER-IDX)
008480         TO WS-BAL-TO-ROSTER-IDX.
008490     IF TM-PART-IS-THINKER OF TM-ROSTER-ENTRY(WS-BAL-TO-ROSTER-IDX)
008500         SET WS-SORT-TEMP TO TM-MEMBER-IDX
008510         MOVE WS-SORT-TEMP TO WS-BAL-TO-MEMBER-SLOT.
008520************************************************************************
008530 3142-TEST-ONE-TO-SLOT-BALANCED.
008540************************************************************************
008550     MOVE TM-TEAM-MEMBER-ROSTER-IDX(TM-TEAM-IDX TM-MEMBER-IDX)
008560         TO WS-BAL-TO-ROSTER-IDX.
008570     IF TM-PART-IS-BALANCED OF TM-ROSTER-ENTRY(WS-BAL-TO-ROSTER-IDX)
008580         SET WS-SORT-TEMP TO TM-MEMBER-IDX
008590         MOVE WS-SORT-TEMP TO WS-BAL-TO-MEMBER-SLOT.
008600************************************************************************
008610 3200-ATTEMPT-THINKER-BALANCED-SWAP.
008620************************************************************************
008630*    RULE 2 - THIS TEAM HAS MORE THINKERS THAN BALANCED.  SCAN THE    *
008640*    OTHER TEAMS FOR ONE WHOSE OWN BALANCED COUNT IS LESS THAN ITS    *
008650*    THINKER COUNT (SEE THE CNT-TABLE COMPARE BELOW) AND SWAP ONE OF  *
008655*    OUR THINKERS FOR ONE OF THEIR BALANCED PEOPLE.                  *
008660     MOVE 'N' TO WS-BAL-SWAP-DONE-SW.
008670     PERFORM 3210-TEST-OTHER-TEAM-TB THRU 3210-EXIT
008680         VARYING WS-BAL-OTHER-TEAM FROM 1 BY 1
008690             UNTIL WS-BAL-OTHER-TEAM > TM-TEAM-COUNT
008700                OR WS-BAL-SWAP-WAS-MADE.
008710************************************************************************
008720 3210-TEST-OTHER-TEAM-TB.
008730************************************************************************
008740     IF WS-BAL-OTHER-TEAM = TM-TEAM-IDX
008750         GO TO 3210-EXIT.
008760     IF TM-TEAM-CNT-TABLE(WS-BAL-OTHER-TEAM 2) <
008770        TM-TEAM-CNT-TABLE(WS-BAL-OTHER-TEAM 3)
008780         PERFORM 3220-FIND-AND-SWAP-THINKER-FOR-BALANCED THRU 3220-EXIT
008790     END-IF.
008800 3210-EXIT.
008810     EXIT.
008820************************************************************************
008830 3220-FIND-AND-SWAP-THINKER-FOR-BALANCED.
008840************************************************************************
008850     MOVE 3 TO WS-BAL-TO-IDX.
008860     PERFORM 3230-FIND-FIRST-THINKER-FROM.
008870     IF WS-BAL-FROM-MEMBER-SLOT = 0
008880         GO TO 3220-EXIT.
008890     MOVE WS-BAL-OTHER-TEAM TO WS-BAL-TO-IDX-TEAM.
008900     PERFORM 3240-FIND-FIRST-BALANCED-TO.
008910     IF WS-BAL-TO-MEMBER-SLOT = 0
008920         GO TO 3220-EXIT.
008930     PERFORM 3300-SWAP-IS-LEGAL THRU 3300-EXIT.
008940     IF WS-BAL-SWAP-NOT-MADE
008950         GO TO 3220-EXIT.
008960     PERFORM 3350-EXECUTE-SWAP.
008970 3220-EXIT.
008980     EXIT.
008990************************************************************************
009000 3230-FIND-FIRST-THINKER-FROM.
009010************************************************************************
009020     MOVE 0 TO WS-BAL-FROM-MEMBER-SLOT.
009030     MOVE 0 TO WS-BAL-TO-MEMBER-SLOT.
009040     SET TM-TEAM-IDX TO WS-BAL-FROM-IDX-TEAM.
009050     PERFORM 3141-TEST-ONE-TO-SLOT-THINKER
009060         VARYING TM-MEMBER-IDX FROM 1 BY 1
009070             UNTIL TM-MEMBER-IDX > TM-TEAM-MEMBER-COUNT(TM-TEAM-IDX)
009080                OR WS-BAL-TO-MEMBER-SLOT NOT = 0.
009090     MOVE WS-BAL-TO-MEMBER-SLOT TO WS-BAL-FROM-MEMBER-SLOT.
009100     MOVE WS-BAL-TO-ROSTER-IDX TO WS-BAL-FROM-ROSTER-IDX.
009110     MOVE 0 TO WS-BAL-TO-MEMBER-SLOT.
009120************************************************************************
009130 3240-FIND-FIRST-BALANCED-TO.
009140************************************************************************
009150     SET TM-TEAM-IDX TO WS-BAL-TO-IDX-TEAM.
009160     PERFORM 3142-TEST-ONE-TO-SLOT-BALANCED
009170         VARYING TM-MEMBER-IDX FROM 1 BY 1
009180             UNTIL TM-MEMBER-IDX > TM-TEAM-MEMBER-COUNT(TM-TEAM-IDX)
009190                OR WS-BAL-TO-MEMBER-SLOT NOT = 0.
009200     SET TM-TEAM-IDX TO WS-BAL-FROM-IDX-TEAM.
009210************************************************************************
009220 3300-SWAP-IS-LEGAL.
009230************************************************************************
009240*    SWAP LEGALITY - AFTER THE SWAP, NEITHER TEAM'S SAME-GAME COUNT   *
009250*    FOR THE INCOMING MEMBER'S GAME MAY EXCEED THE CAP.  IF BOTH      *
009260*    MEMBERS PREFER THE SAME GAME NEITHER COUNT CHANGES AND THE SWAP  *
009270*    IS ALWAYS LEGAL ON THIS CRITERION.                               *
009280     MOVE 'N' TO WS-BAL-SWAP-DONE-SW.
009290     MOVE TM-PART-GAME OF TM-ROSTER-ENTRY(WS-BAL-FROM-ROSTER-IDX)
009300         TO WS-GAME-KEY-UC.
009310     INSPECT WS-GAME-KEY-UC
009320         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
009330                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
009340     MOVE TM-PART-GAME OF TM-ROSTER-ENTRY(WS-BAL-TO-ROSTER-IDX)
009350         TO WS-GAME-KEY-UC-2.
009360     INSPECT WS-GAME-KEY-UC-2
009370         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
009380                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
009390     IF WS-GAME-KEY-UC = WS-GAME-KEY-UC-2
009400         MOVE 'Y' TO WS-BAL-SWAP-DONE-SW
009410         GO TO 3300-EXIT.
009420     SET TM-TEAM-IDX TO WS-BAL-FROM-IDX-TEAM.
009430     MOVE WS-GAME-KEY-UC-2 TO WS-GAME-KEY-UC.
009440     PERFORM 2950-GET-GAME-COUNT.
009450     IF WS-GAME-COUNT-RESULT >= 2
009460         GO TO 3300-EXIT.
009470     SET TM-TEAM-IDX TO WS-BAL-TO-IDX-TEAM.
009480     MOVE TM-PART-GAME OF TM-ROSTER-ENTRY(WS-BAL-FROM-ROSTER-IDX)
009490         TO WS-GAME-KEY-UC.
009500     INSPECT WS-GAME-KEY-UC
009510         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
009520                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
009530     PERFORM 2950-GET-GAME-COUNT.
009540     IF WS-GAME-COUNT-RESULT < 2
009550         MOVE 'Y' TO WS-BAL-SWAP-DONE-SW.
009560 3300-EXIT.
009570     EXIT.
009580************************************************************************
009590 3350-EXECUTE-SWAP.
009600************************************************************************
009610*    PHYSICALLY EXCHANGES THE TWO MEMBER-LIST SLOTS, UPDATES SKILL    *
009620*    TOTALS, PERSONALITY COUNTS AND GAME TALLIES ON BOTH TEAMS, AND   *
009630*    RESETS EACH PARTICIPANT'S TM-PART-TEAM-NBR.                      *
009640     SET TM-TEAM-IDX TO WS-BAL-FROM-IDX-TEAM.
009650     SET TM-MEMBER-IDX TO WS-BAL-FROM-MEMBER-SLOT.
009660     MOVE WS-BAL-TO-ROSTER-IDX TO
009670         TM-TEAM-MEMBER-ROSTER-IDX(TM-TEAM-IDX TM-MEMBER-IDX).
009680     SUBTRACT TM-PART-SKILL OF TM-ROSTER-ENTRY(WS-BAL-FROM-ROSTER-IDX)
009690         FROM TM-TEAM-SKILL-TOTAL(TM-TEAM-IDX).
009700     ADD TM-PART-SKILL OF TM-ROSTER-ENTRY(WS-BAL-TO-ROSTER-IDX)
009710         TO TM-TEAM-SKILL-TOTAL(TM-TEAM-IDX).
009720     SUBTRACT 1 FROM TM-TEAM-CNT-TABLE(TM-TEAM-IDX WS-BAL-FROM-IDX).
009730     ADD 1 TO TM-TEAM-CNT-TABLE(TM-TEAM-IDX WS-BAL-TO-IDX).
009740     SET TM-PART-TEAM-NBR OF TM-ROSTER-ENTRY(WS-BAL-TO-ROSTER-IDX)
009750         TO TM-TEAM-IDX.
009760     SET TM-TEAM-IDX TO WS-BAL-TO-IDX-TEAM.
009770     SET TM-MEMBER-IDX TO WS-BAL-TO-MEMBER-SLOT.
009780     MOVE WS-BAL-FROM-ROSTER-IDX TO
009790         TM-TEAM-MEMBER-ROSTER-IDX(TM-TEAM-IDX TM-MEMBER-IDX).
009800     SUBTRACT TM-PART-SKILL OF TM-ROSTER-ENTRY(WS-BAL-TO-ROSTER-IDX)
009810         FROM TM-TEAM-SKILL-TOTAL(TM-TEAM-IDX).
009820     ADD TM-PART-SKILL OF TM-ROSTER-ENTRY(WS-BAL-FROM-ROSTER-IDX)
009830         TO TM-TEAM-SKILL-TOTAL(TM-TEAM-IDX).
009840     SUBTRACT 1 FROM TM-TEAM-CNT-TABLE(TM-TEAM-IDX WS-BAL-TO-IDX).
009850     ADD 1 TO TM-TEAM-CNT-TABLE(TM-TEAM-IDX WS-BAL-FROM-IDX).
009860     SET TM-PART-TEAM-NBR OF TM-ROSTER-ENTRY(WS-BAL-FROM-ROSTER-IDX)
009870         TO TM-TEAM-IDX.
009880     SET TM-TEAM-IDX TO WS-BAL-FROM-IDX-TEAM.
009890     PERFORM 2970-BUMP-GAME-COUNT-FOR-SWAP-TO.
009900     SET TM-TEAM-IDX TO WS-BAL-TO-IDX-TEAM.
009910     PERFORM 2970-BUMP-GAME-COUNT-FOR-SWAP-FROM.
009920     SET TM-TEAM-IDX TO WS-BAL-FROM-IDX-TEAM.
009930     MOVE 'Y' TO WS-BAL-SWAP-DONE-SW.
009940************************************************************************
009950 2970-BUMP-GAME-COUNT-FOR-SWAP-TO.
009960************************************************************************
009970     MOVE TM-PART-GAME OF TM-ROSTER-ENTRY(WS-BAL-TO-ROSTER-IDX)
009980         TO WS-GAME-KEY-UC.
009990     INSPECT WS-GAME-KEY-UC
010000         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
010010                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
010020     PERFORM 2970-BUMP-GAME-COUNT.
010030     MOVE TM-PART-GAME OF TM-ROSTER-ENTRY(WS-BAL-FROM-ROSTER-IDX)
010040         TO WS-GAME-KEY-UC.
010050     INSPECT WS-GAME-KEY-UC
010060         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
010070                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
010080     PERFORM 2980-DROP-GAME-COUNT.
010090************************************************************************
010100 2970-BUMP-GAME-COUNT-FOR-SWAP-FROM.
010110************************************************************************
010120     MOVE TM-PART-GAME OF TM-ROSTER-ENTRY(WS-BAL-FROM-ROSTER-IDX)
010130         TO WS-GAME-KEY-UC.
010140     INSPECT WS-GAME-KEY-UC
010150         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
010160                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
010170     PERFORM 2970-BUMP-GAME-COUNT.
010180     MOVE TM-PART-GAME OF TM-ROSTER-ENTRY(WS-BAL-TO-ROSTER-IDX)
010190         TO WS-GAME-KEY-UC.
010200     INSPECT WS-GAME-KEY-UC
010210         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
010220                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
010230     PERFORM 2980-DROP-GAME-COUNT.
010240************************************************************************
010250 2980-DROP-GAME-COUNT.
010260************************************************************************
010270     SET TM-GAME-IDX TO 1.
010280     SEARCH TM-TEAM-GAME-TALLY(TM-TEAM-IDX)
010290         AT END
010300             CONTINUE
010310         WHEN TM-TEAM-GAME-NAME(TM-TEAM-IDX TM-GAME-IDX) = WS-GAME-KEY-UC
010320             IF TM-TEAM-GAME-CNT(TM-TEAM-IDX TM-GAME-IDX) > 0
010330                 SUBTRACT 1 FROM TM-TEAM-GAME-CNT(TM-TEAM-IDX TM-GAME-IDX)
010340             END-IF.
010350************************************************************************
010360 3900-FINAL-SAFETY-FILL.
010370************************************************************************
010380*    STEP 12 - ANY PARTICIPANT STILL NOT PLACED (SHOULD NOT OCCUR IN  *
010390*    NORMAL OPERATION) GOES TO THE FIRST TEAM, IN TEAM ORDER, WITH    *
010400*    OPEN CAPACITY - GAME CAP IGNORED ENTIRELY HERE.                  *
010410     PERFORM 3910-SAFETY-FILL-ONE
010420         VARYING TM-ROSTER-IDX FROM 1 BY 1
010430             UNTIL TM-ROSTER-IDX > TM-ROSTER-TABLE-SIZE.
010440************************************************************************
010450 3910-SAFETY-FILL-ONE.
010460************************************************************************
010470     IF TM-PART-NOT-PLACED OF TM-ROSTER-ENTRY(TM-ROSTER-IDX)
010480         MOVE 0 TO WS-PLACE-RESULT-TEAM
010490         PERFORM 3920-FIND-FIRST-OPEN-TEAM
010500             VARYING TM-TEAM-IDX FROM 1 BY 1
010510                 UNTIL TM-TEAM-IDX > TM-TEAM-COUNT
010520                    OR WS-PLACE-RESULT-TEAM NOT = 0
010530         IF WS-PLACE-RESULT-TEAM > 0
010540             SET WS-SORT-TEMP TO TM-ROSTER-IDX
010550             MOVE WS-SORT-TEMP TO WS-PLACE-ROSTER-IDX
010560             MOVE 0 TO WS-PLACE-TYPE-IDX
010570             PERFORM 2940-SEAT-PARTICIPANT
010580         ELSE
010590             DISPLAY 'TMBUILD - NO OPEN TEAM FOR PARTICIPANT '
010600                 TM-PART-ID OF TM-ROSTER-ENTRY(TM-ROSTER-IDX)
010610         END-IF
010620     END-IF.
010630************************************************************************
010640 3920-FIND-FIRST-OPEN-TEAM.
010650************************************************************************
010660     IF TM-TEAM-MEMBER-COUNT(TM-TEAM-IDX) < TM-TEAM-TARGET-SIZE(TM-TEAM-IDX)
010670         SET WS-PLACE-RESULT-TEAM TO TM-TEAM-IDX.
010680************************************************************************
010690 4000-ORDER-TEAM-MEMBERS.
010700************************************************************************
010710*    STEP 13 - WITHIN EACH TEAM, SORT MEMBERS BY PERSONALITY ORDER    *
010720*    (LEADER/THINKER/BALANCED/OTHER) THEN BY NAME ASCENDING.  SAME    *
010730*    HAND-ROLLED EXCHANGE-SORT IDIOM AS 1300, RUN OVER THE TEAM'S     *
010740*    MEMBER LIST INSTEAD OF A TYPE PICK-LIST.                         *
010750     MOVE TM-TEAM-MEMBER-COUNT(TM-TEAM-IDX) TO WS-SORT-LIMIT.
010760     PERFORM 4010-EXCHANGE-PASS
010770         UNTIL WS-SORT-LIMIT < 2.
010780************************************************************************
010790 4010-EXCHANGE-PASS.
010800************************************************************************
010810     MOVE 'N' TO WS-ORDER-SWAPPED-SW.
010820     PERFORM 4020-COMPARE-MEMBER-PAIR
010830         VARYING TM-MEMBER-IDX FROM 1 BY 1
010840             UNTIL TM-MEMBER-IDX >= WS-SORT-LIMIT.
010850     IF WS-ORDER-DID-NOT-SWAP
010860         MOVE 1 TO WS-SORT-LIMIT.
010870************************************************************************
010880 4020-COMPARE-MEMBER-PAIR.
010890************************************************************************
010900     MOVE TM-TEAM-MEMBER-ROSTER-IDX(TM-TEAM-IDX TM-MEMBER-IDX)
010910         TO WS-ORDER-A-ROSTER-IDX.
010920     SET WS-SORT-TEMP TO TM-MEMBER-IDX.
010930     COMPUTE WS-SORT-J = WS-SORT-TEMP + 1.
010940     MOVE TM-TEAM-MEMBER-ROSTER-IDX(TM-TEAM-IDX WS-SORT-J)
010950         TO WS-ORDER-B-ROSTER-IDX.
010960     MOVE TM-PART-PORDER OF TM-ROSTER-ENTRY(WS-ORDER-A-ROSTER-IDX)
010970         TO WS-ORDER-A-PORDER.
010980     MOVE TM-PART-PORDER OF TM-ROSTER-ENTRY(WS-ORDER-B-ROSTER-IDX)
010990         TO WS-ORDER-B-PORDER.
011000     MOVE TM-PART-NAME OF TM-ROSTER-ENTRY(WS-ORDER-A-ROSTER-IDX)
011010         TO WS-ORDER-A-NAME.
011020     MOVE TM-PART-NAME OF TM-ROSTER-ENTRY(WS-ORDER-B-ROSTER-IDX)
011030         TO WS-ORDER-B-NAME.
011040     IF WS-ORDER-A-PORDER > WS-ORDER-B-PORDER
011050         PERFORM 4030-SWAP-MEMBER-PAIR
011060     ELSE
011070         IF WS-ORDER-A-PORDER = WS-ORDER-B-PORDER
011080         AND WS-ORDER-A-NAME > WS-ORDER-B-NAME
011090             PERFORM 4030-SWAP-MEMBER-PAIR
011100         END-IF
011110     END-IF.
011120************************************************************************
011130 4030-SWAP-MEMBER-PAIR.
011140************************************************************************
011150     MOVE WS-ORDER-B-ROSTER-IDX TO
011160         TM-TEAM-MEMBER-ROSTER-IDX(TM-TEAM-IDX TM-MEMBER-IDX).
011170     MOVE WS-ORDER-A-ROSTER-IDX TO
011180         TM-TEAM-MEMBER-ROSTER-IDX(TM-TEAM-IDX WS-SORT-J).
011190     MOVE 'Y' TO WS-ORDER-SWAPPED-SW.
