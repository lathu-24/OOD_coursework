000100******************************************************************
000110*    PROGRAM NAME:    TMCLASS                                    *
000120*    ORIGINAL AUTHOR: RHONDA S. MAECKER                          *
000130*                                                                *
000140*    MAINTENANCE LOG                                             *
000150*    DATE       AUTHOR      TICKET   MAINTENANCE REQUIREMENT     *
000160*    ---------  ----------  -------  --------------------------  *
000170*    05/14/91   RSM         TM-0001  ORIGINAL BUILD - STANDALONE *
000180*                                    PERSONALITY SCORE ROUTINE,  *
000190*                                    PULLED OUT OF TMBUILD SO    *
000200*                                    THE ENROLLMENT SIDE COULD   *
000210*                                    CALL IT TOO IF THEY EVER    *
000220*                                    STOP SUPPLYING PTYPE.       *
000230*    09/03/92   KDW         TM-0018  ADDED CALL-COUNT TRACE      *
000240*                                    UNDER UPSI-0 FOR THE NIGHT  *
000250*                                    OPS RERUN DIAGNOSTICS.      *
000260*    07/22/93   KDW         TM-0029  TIGHTENED BALANCED BAND TO  *
000270*                                    MATCH REVISED CLUB RULES    *
000280*                                    (WAS 65-89, NOW 70-89).     *
000290*    11/09/98   RSM         TM-0058  Y2K SWEEP - NO DATE FIELDS  *
000300*                                    IN THIS MODULE, REVIEWED    *
000310*                                    AND SIGNED OFF, NO CHANGE.  *
000320*    02/11/99   RSM         TM-0061  ADDED OTHER-TYPE FALLBACK   *
000330*                                    DISPLAY WHEN TRACE IS ON.   *
000332*    02/09/04   KDW         TM-0084  ADDED WS-CALLS-SINCE-RESET  *
000334*                                    (77-LEVEL) - OPS WANTED A   *
000336*                                    PLAIN CALL COUNT THAT DOES  *
000338*                                    NOT RIDE ON THE TRACE-LINE  *
000339*                                    DISPLAY FIELDS.             *
000340******************************************************************
000350 IDENTIFICATION DIVISION.
000360 PROGRAM-ID.     TMCLASS.
000370 AUTHOR.         RHONDA S. MAECKER.
000380 INSTALLATION.   CLUBHOUSE DATA PROCESSING - NIGHT BATCH.
000390 DATE-WRITTEN.   05/14/1991.
000400 DATE-COMPILED.
000410 SECURITY.       NON-CONFIDENTIAL.
000420******************************************************************
000430*    CALLABLE PERSONALITY-SCORE CLASSIFIER.  GIVEN A NUMERIC     *
000440*    PERSONALITY SCORE (0-999) RETURNS THE PERSONALITY-TYPE      *
000450*    TEXT USED THROUGHOUT THE TEAMATE SUITE.  NOT CALLED BY THE  *
000460*    NIGHTLY TEAM-BUILD RUN TODAY BECAUSE THE ROSTER EXTRACT     *
000470*    ALREADY CARRIES PTYPE - KEPT LIVE AND CALLABLE FOR THE DAY  *
000480*    THAT FEED DROPS THE COLUMN.  SEE TMBATCH 1050 PARAGRAPH.    *
000490******************************************************************
000500 ENVIRONMENT DIVISION.
000510 CONFIGURATION SECTION.
000520 SOURCE-COMPUTER.   IBM-3081.
000530 OBJECT-COMPUTER.   IBM-3081.
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM
000560     CLASS TM-ALPHA-CHARS IS 'A' THRU 'Z', 'a' THRU 'z'
000570     UPSI-0 ON STATUS IS TM-TRACE-SWITCH-ON
000580     UPSI-0 OFF STATUS IS TM-TRACE-SWITCH-OFF.
000590******************************************************************
000600 DATA DIVISION.
000610 WORKING-STORAGE SECTION.
000620******************************************************************
000625 77  WS-CALLS-SINCE-RESET            PIC 9(05) COMP VALUE 0.
000630 01  WS-SWITCHES-COUNTERS-MISC.
000640     05  WS-CALL-COUNT               PIC 9(05) COMP VALUE 0.
000650     05  FILLER                      PIC X(05).
000660******************************************************************
000670 01  WS-SCORE-WORK-AREA.
000680     05  WS-SCORE-ALPHA              PIC X(03).
000690 01  WS-SCORE-NUMERIC REDEFINES WS-SCORE-WORK-AREA
000700                                     PIC 9(03).
000710******************************************************************
000720 01  WS-THRESHOLD-WORK-AREA.
000730     05  WS-THRESH-LEADER            PIC 9(03) VALUE 090.
000740     05  WS-THRESH-BALANCED          PIC 9(03) VALUE 070.
000750 01  WS-THRESHOLD-COMBINED REDEFINES WS-THRESHOLD-WORK-AREA
000760                                     PIC 9(06).
000770******************************************************************
000780 01  WS-TYPE-WORK-AREA.
000790     05  WS-TYPE-CODE                PIC X(01) VALUE SPACE.
000800     05  FILLER                      PIC X(09) VALUE SPACES.
000810 01  WS-TYPE-CODE-ONLY REDEFINES WS-TYPE-WORK-AREA
000820                                     PIC X(01).
000830******************************************************************
000840 01  WS-TRACE-LINE.
000850     05  FILLER                      PIC X(20)
000860                          VALUE 'TMCLASS CALL NUMBER '.
000870     05  WS-TRACE-CALL-NBR           PIC ZZZZ9.
000880     05  FILLER                      PIC X(09)
000890                          VALUE ' SCORE = '.
000900     05  WS-TRACE-SCORE              PIC ZZ9.
000910     05  FILLER                      PIC X(20).
000920******************************************************************
000930 LINKAGE SECTION.
000940     COPY TMTBL.
000950******************************************************************
000960 PROCEDURE DIVISION USING TM-ACTION-CODE, TM-REQUESTED-SIZE,
000970                          TM-ROSTER-TABLE-SIZE, TM-TEAM-COUNT,
000980                          TM-STATUS-CODE, TM-CLASSIFY-SCORE,
000990                          TM-CLASSIFY-TYPE, TM-ROSTER-TABLE,
001000                          TM-TEAM-TABLE.
001010******************************************************************
001020 0000-MAIN-PARAGRAPH.
001030******************************************************************
001040     ADD 1 TO WS-CALL-COUNT.
001045     ADD 1 TO WS-CALLS-SINCE-RESET.
001050     IF TM-TRACE-SWITCH-ON
001060         MOVE WS-CALL-COUNT      TO WS-TRACE-CALL-NBR
001070         MOVE TM-CLASSIFY-SCORE  TO WS-TRACE-SCORE
001080         DISPLAY WS-TRACE-LINE.
001090     PERFORM 1000-CLASSIFY-SCORE.
001100     MOVE '00' TO TM-STATUS-CODE.
001110     GOBACK.
001120******************************************************************
001130 1000-CLASSIFY-SCORE.
001140******************************************************************
001150*    05/14/91 RSM TM-0001 / 07/22/93 KDW TM-0029 - SEE HEADER.
001160     EVALUATE TRUE
001170         WHEN TM-CLASSIFY-SCORE NOT NUMERIC
001180             MOVE 'Thinker'      TO TM-CLASSIFY-TYPE
001190         WHEN TM-CLASSIFY-SCORE >= WS-THRESH-LEADER
001210             MOVE 'Leader'       TO TM-CLASSIFY-TYPE
001220         WHEN TM-CLASSIFY-SCORE >= WS-THRESH-BALANCED
001230             MOVE 'Balanced'     TO TM-CLASSIFY-TYPE
001240         WHEN OTHER
001250             MOVE 'Thinker'      TO TM-CLASSIFY-TYPE
001260     END-EVALUATE.
