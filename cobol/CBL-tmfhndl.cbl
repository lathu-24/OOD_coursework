000100******************************************************************
000110*    PROGRAM NAME:    TMFHNDL                                    *
000120*    ORIGINAL AUTHOR: RHONDA S. MAECKER                          *
000130*                                                                *
000140*    MAINTENANCE LOG                                             *
000150*    DATE       AUTHOR      TICKET   MAINTENANCE REQUIREMENT     *
000160*    ---------  ----------  -------  --------------------------  *
000170*    05/14/91   RSM         TM-0003  ORIGINAL BUILD - LOADS THE  *
000180*                                    SIGNUP-SHEET CSV AND WRITES *
000190*                                    THE FORMED-TEAM ROSTER.     *
000200*    07/22/93   KDW         TM-0030  REJECT SHORT ROWS INSTEAD   *
000210*                                    OF ABENDING WITH A SOC7.    *
000220*    11/09/98   RSM         TM-0059  Y2K - LOG TIMESTAMP NOW     *
000230*                                    BUILT FROM ACCEPT FROM DATE *
000240*                                    YYYYMMDD, NOT THE OLD 2-    *
000250*                                    DIGIT-YEAR ACCEPT FROM DATE.*
000260*    02/11/99   RSM         TM-0062  LOG FILE NOW OPENED EXTEND  *
000270*                                    SO A RERUN DOES NOT CLOBBER *
000280*                                    THE PRIOR NIGHT'S LOG.      *
000282*    02/09/04   KDW         TM-0085  ADDED WS-CALL-TALLY         *
000284*                                    (77-LEVEL) SO THE LOAD-      *
000286*                                    FAILED MESSAGE CAN SHOW      *
000288*                                    WHICH CALL (LOD/SAV/LOG) OF  *
000289*                                    THE RUN BLEW UP.             *
000290******************************************************************
000300 IDENTIFICATION DIVISION.
000310 PROGRAM-ID.     TMFHNDL.
000320 AUTHOR.         RHONDA S. MAECKER.
000330 INSTALLATION.   CLUBHOUSE DATA PROCESSING - NIGHT BATCH.
000340 DATE-WRITTEN.   05/14/1991.
000350 DATE-COMPILED.
000360 SECURITY.       NON-CONFIDENTIAL.
000370******************************************************************
000380*    ROSTER-FILE / TEAM-FILE / RUN-LOG I-O MODULE FOR TEAMATE.   *
000390*    CALLED BY TMBATCH TO (1) LOAD THE SIGNUP-SHEET CSV INTO     *
000400*    THE ROSTER TABLE, (2) WRITE THE FORMED-TEAM ROSTER FILE     *
000410*    ONCE TMBUILD HAS RUN, AND (3) APPEND ONE LINE TO THE RUN    *
000420*    LOG.  ACTION REQUESTED IS CARRIED IN TM-ACTION-CODE.        *
000430******************************************************************
000440 ENVIRONMENT DIVISION.
000450 CONFIGURATION SECTION.
000460 SOURCE-COMPUTER.   IBM-3081.
000470 OBJECT-COMPUTER.   IBM-3081.
000480 SPECIAL-NAMES.
000490     C01 IS TOP-OF-FORM
000500     CLASS TM-DIGIT-CHARS IS '0' THRU '9'
000510     UPSI-0 ON STATUS IS TM-TRACE-SWITCH-ON
000520     UPSI-0 OFF STATUS IS TM-TRACE-SWITCH-OFF.
000530******************************************************************
000540 INPUT-OUTPUT SECTION.
000550 FILE-CONTROL.
000560     SELECT TM-ROSTER-FILE ASSIGN TO TMROST
000570            ORGANIZATION IS LINE SEQUENTIAL
000580            FILE STATUS  IS TM-ROSTER-FS.
000590*
000600     SELECT TM-TEAMS-FILE  ASSIGN TO TMTEAM
000610            ORGANIZATION IS LINE SEQUENTIAL
000620            FILE STATUS  IS TM-TEAMS-FS.
000630*
000640     SELECT TM-LOG-FILE    ASSIGN TO TMLOG
000650            ORGANIZATION IS LINE SEQUENTIAL
000660            FILE STATUS  IS TM-LOG-FS.
000670******************************************************************
000680 DATA DIVISION.
000690 FILE SECTION.
000700******************************************************************
000710 FD  TM-ROSTER-FILE
000720     RECORDING MODE IS F.
000730 01  TM-ROSTER-LINE                  PIC X(200).
000740******************************************************************
000750 FD  TM-TEAMS-FILE
000760     RECORDING MODE IS F.
000770 01  TM-TEAMS-LINE                   PIC X(600).
000780******************************************************************
000790 FD  TM-LOG-FILE
000800     RECORDING MODE IS F.
000810 01  TM-LOG-LINE-OUT                 PIC X(106).
000820******************************************************************
000830 WORKING-STORAGE SECTION.
000840******************************************************************
000845 77  WS-CALL-TALLY                   PIC 9(05) COMP VALUE 0.
000850 01  WS-SWITCHES-STATUS-MISC.
000860     05  TM-ROSTER-FS                PIC X(02) VALUE '00'.
000870         88  TM-ROSTER-FS-OK               VALUE '00'.
000880         88  TM-ROSTER-EOF                 VALUE '10'.
000890     05  TM-TEAMS-FS                 PIC X(02) VALUE '00'.
000900         88  TM-TEAMS-FS-OK                VALUE '00'.
000910     05  TM-LOG-FS                   PIC X(02) VALUE '00'.
000920         88  TM-LOG-FS-OK                  VALUE '00'.
000930     05  WS-HEADER-READ-SW           PIC X(01) VALUE 'N'.
000940         88  WS-HEADER-ALREADY-READ       VALUE 'Y'.
000950     05  WS-COMMA-COUNT              PIC 9(03) COMP VALUE 0.
000960     05  WS-LINES-READ               PIC 9(06) COMP VALUE 0.
000970     05  WS-LINES-REJECTED           PIC 9(06) COMP VALUE 0.
000975     05  FILLER                      PIC X(05).
000980******************************************************************
000990 01  WS-CSV-STAGING.
001000     05  TM-PART-ID                  PIC X(10).
001010     05  TM-PART-NAME                PIC X(30).
001020     05  TM-PART-EMAIL               PIC X(40).
001030     05  TM-PART-GAME                PIC X(20).
001040     05  WS-CSV-SKILL-X              PIC X(03).
001050     05  TM-PART-ROLE                PIC X(20).
001060     05  WS-CSV-PSCORE-X             PIC X(03).
001070     05  TM-PART-PTYPE               PIC X(10).
001080     05  FILLER                      PIC X(10).
001090 01  WS-CSV-NUMERIC-VIEW REDEFINES WS-CSV-STAGING.
001100     05  FILLER                      PIC X(100).
001110     05  WS-CSV-SKILL-N              PIC 9(03).
001120     05  FILLER                      PIC X(20).
001130     05  WS-CSV-PSCORE-N             PIC 9(03).
001140     05  FILLER                      PIC X(20).
001150******************************************************************
001160 01  WS-TEAM-LINE-WORK.
001175     05  WS-TL-TEAM-NBR-ED           PIC ZZ9.
001178     05  WS-TL-LEAD-SPACES           PIC 9(02) COMP VALUE 0.
001179     05  WS-TL-DIGITS-LEN            PIC 9(02) COMP VALUE 0.
001183     05  WS-TL-PTR                   PIC 9(04) COMP VALUE 1.
001186     05  WS-TL-TEAM-NBR              PIC 9(04) COMP VALUE 0.
001188     05  FILLER                      PIC X(20).
001190******************************************************************
001200 01  WS-CURRENT-DATE-DATA.
001210     05  WS-CURRENT-DATE-YYYYMMDD    PIC 9(08).
001220     05  WS-CURRENT-TIME-HHMMSS      PIC 9(08).
001230 01  WS-CURRENT-DATE-PARTS REDEFINES WS-CURRENT-DATE-DATA.
001240     05  WS-CD-YYYY                  PIC 9(04).
001250     05  WS-CD-MM                    PIC 9(02).
001260     05  WS-CD-DD                    PIC 9(02).
001270     05  WS-CT-HH                    PIC 9(02).
001280     05  WS-CT-MM                    PIC 9(02).
001290     05  WS-CT-SS                    PIC 9(02).
001300     05  FILLER                      PIC 9(02).
001310******************************************************************
001320 01  WS-LOG-LINE-WORK.
001330     05  WS-LOG-TIMESTAMP            PIC X(26).
001340     05  WS-LOG-MESSAGE              PIC X(78).
001345     05  FILLER                      PIC X(02).
001350 01  WS-LOG-LINE-FLAT REDEFINES WS-LOG-LINE-WORK
001360                                     PIC X(106).
001370******************************************************************
001380 LINKAGE SECTION.
001390     COPY TMTBL.
001400******************************************************************
001410 PROCEDURE DIVISION USING TM-ACTION-CODE, TM-REQUESTED-SIZE,
001420                          TM-ROSTER-TABLE-SIZE, TM-TEAM-COUNT,
001430                          TM-STATUS-CODE, TM-CLASSIFY-SCORE,
001440                          TM-CLASSIFY-TYPE, TM-ROSTER-TABLE,
001450                          TM-TEAM-TABLE.
001460******************************************************************
001470 0000-MAIN-PARAGRAPH.
001480******************************************************************
001490     MOVE '00' TO TM-STATUS-CODE.
001495     ADD 1 TO WS-CALL-TALLY.
001500     EVALUATE TRUE
001510         WHEN TM-ACTION-LOAD
001520             PERFORM 1000-LOAD-ROSTER-FILE THRU 1000-EXIT
001530         WHEN TM-ACTION-SAVE
001540             PERFORM 2000-WRITE-TEAMS-FILE THRU 2000-EXIT
001550         WHEN TM-ACTION-LOG
001560             PERFORM 3000-WRITE-LOG-RECORD THRU 3000-EXIT
001570         WHEN OTHER
001580             MOVE '90' TO TM-STATUS-CODE
001590     END-EVALUATE.
001600     GOBACK.
001610******************************************************************
001620 1000-LOAD-ROSTER-FILE.
001630******************************************************************
001640     MOVE 0 TO TM-ROSTER-TABLE-SIZE.
001650     OPEN INPUT TM-ROSTER-FILE.
001660     IF NOT TM-ROSTER-FS-OK
001670         DISPLAY 'TMFHNDL - ROSTER OPEN FAILED, STATUS '
001680             TM-ROSTER-FS ' ON CALL ' WS-CALL-TALLY
001690         MOVE '90' TO TM-STATUS-CODE
001700         GO TO 1000-EXIT.
001710     PERFORM 1100-READ-ROSTER-LINE.
001720     IF TM-ROSTER-EOF
001730         GO TO 1090-CLOSE-ROSTER.
001740     MOVE 'Y' TO WS-HEADER-READ-SW.
001750     PERFORM 1100-READ-ROSTER-LINE.
001760     PERFORM 1200-PARSE-ONE-LINE THRU 1200-EXIT
001770         UNTIL TM-ROSTER-EOF
001780            OR TM-STATUS-BAD-DATA.
001790 1090-CLOSE-ROSTER.
001800     CLOSE TM-ROSTER-FILE.
001810 1000-EXIT.
001820     EXIT.
001830******************************************************************
001840 1100-READ-ROSTER-LINE.
001850******************************************************************
001860     READ TM-ROSTER-FILE
001870         AT END
001880             SET TM-ROSTER-EOF TO TRUE
001890         NOT AT END
001900             ADD 1 TO WS-LINES-READ.
001910******************************************************************
001920 1200-PARSE-ONE-LINE.
001930******************************************************************
001940     IF TM-ROSTER-LINE = SPACES
001950         PERFORM 1100-READ-ROSTER-LINE
001960         GO TO 1200-EXIT.
001970     MOVE 0 TO WS-COMMA-COUNT.
001980     INSPECT TM-ROSTER-LINE
001990         TALLYING WS-COMMA-COUNT FOR ALL ','.
002000     IF WS-COMMA-COUNT < 7
002010         ADD 1 TO WS-LINES-REJECTED
002020         DISPLAY 'TMFHNDL - ROSTER LINE REJECTED, FEWER THAN '
002030             '8 FIELDS: ' TM-ROSTER-LINE(1:40)
002040         MOVE '80' TO TM-STATUS-CODE
002050         GO TO 1200-EXIT.
002060     MOVE SPACES TO WS-CSV-STAGING.
002070     UNSTRING TM-ROSTER-LINE DELIMITED BY ','
002080         INTO TM-PART-ID, TM-PART-NAME, TM-PART-EMAIL,
002090              TM-PART-GAME, WS-CSV-SKILL-X, TM-PART-ROLE,
002100              WS-CSV-PSCORE-X, TM-PART-PTYPE.
002110     ADD 1 TO TM-ROSTER-TABLE-SIZE.
002120     SET TM-ROSTER-IDX TO TM-ROSTER-TABLE-SIZE.
002130     MOVE SPACES TO TM-ROSTER-ENTRY(TM-ROSTER-IDX).
002140     MOVE CORRESPONDING WS-CSV-STAGING
002150         TO TM-ROSTER-ENTRY(TM-ROSTER-IDX).
002160     MOVE WS-CSV-SKILL-N
002170         TO TM-PART-SKILL OF TM-ROSTER-ENTRY(TM-ROSTER-IDX).
002180     MOVE WS-CSV-PSCORE-N
002190         TO TM-PART-PSCORE OF TM-ROSTER-ENTRY(TM-ROSTER-IDX).
002200     MOVE 'N' TO TM-PART-PLACED-SW OF TM-ROSTER-ENTRY(TM-ROSTER-IDX).
002210     PERFORM 1100-READ-ROSTER-LINE.
002220 1200-EXIT.
002230     EXIT.
002240******************************************************************
002250 2000-WRITE-TEAMS-FILE.
002260******************************************************************
002270     OPEN OUTPUT TM-TEAMS-FILE.
002280     IF NOT TM-TEAMS-FS-OK
002290         DISPLAY 'TMFHNDL - TEAMS FILE OPEN FAILED, STATUS '
002300             TM-TEAMS-FS ' ON CALL ' WS-CALL-TALLY
002310         MOVE '90' TO TM-STATUS-CODE
002320         GO TO 2000-EXIT.
002330     SET TM-TEAM-IDX TO 1.
002340     PERFORM 2100-WRITE-ONE-TEAM-LINE THRU 2100-EXIT
002350         VARYING TM-TEAM-IDX FROM 1 BY 1
002360             UNTIL TM-TEAM-IDX > TM-TEAM-COUNT.
002370     CLOSE TM-TEAMS-FILE.
002380 2000-EXIT.
002390     EXIT.
002400******************************************************************
002410 2100-WRITE-ONE-TEAM-LINE.
002420******************************************************************
002430     MOVE SPACES TO WS-TEAM-LINE-WORK.
002440     MOVE SPACES TO TM-TEAMS-LINE.
002441     SET WS-TL-TEAM-NBR TO TM-TEAM-IDX.
002445     MOVE WS-TL-TEAM-NBR TO WS-TL-TEAM-NBR-ED.
002446     MOVE 0 TO WS-TL-LEAD-SPACES.
002447     INSPECT WS-TL-TEAM-NBR-ED
002448         TALLYING WS-TL-LEAD-SPACES FOR LEADING SPACE.
002449     COMPUTE WS-TL-DIGITS-LEN = 3 - WS-TL-LEAD-SPACES.
002450     MOVE 1 TO WS-TL-PTR.
002460     STRING 'Team '            DELIMITED BY SIZE
002470            WS-TL-TEAM-NBR-ED(WS-TL-LEAD-SPACES + 1 :
002471                 WS-TL-DIGITS-LEN)  DELIMITED BY SIZE
002480         INTO TM-TEAMS-LINE
002490         WITH POINTER WS-TL-PTR.
002500     SET TM-MEMBER-IDX TO 1.
002510     PERFORM 2110-APPEND-ONE-MEMBER THRU 2110-EXIT
002520         VARYING TM-MEMBER-IDX FROM 1 BY 1
002530             UNTIL TM-MEMBER-IDX >
002540                 TM-TEAM-MEMBER-COUNT(TM-TEAM-IDX).
002580     WRITE TM-TEAMS-LINE.
002590 2100-EXIT.
002600     EXIT.
002610******************************************************************
002620 2110-APPEND-ONE-MEMBER.
002630******************************************************************
002640     SET TM-ROSTER-IDX TO
002650         TM-TEAM-MEMBER-ROSTER-IDX(TM-TEAM-IDX TM-MEMBER-IDX).
002660     STRING ','                              DELIMITED BY SIZE
002670            TM-PART-ID OF TM-ROSTER-ENTRY(TM-ROSTER-IDX)
002680                                             DELIMITED BY SPACE
002690         INTO TM-TEAMS-LINE
002700         WITH POINTER WS-TL-PTR.
002710 2110-EXIT.
002720     EXIT.
002730******************************************************************
002740 3000-WRITE-LOG-RECORD.
002750******************************************************************
002760     PERFORM 3100-BUILD-TIMESTAMP THRU 3100-EXIT.
002770     OPEN EXTEND TM-LOG-FILE.
002780     IF NOT TM-LOG-FS-OK
002790         OPEN OUTPUT TM-LOG-FILE.
002800     MOVE SPACES TO WS-LOG-LINE-WORK.
002805     STRING WS-LOG-TIMESTAMP(1:19)             DELIMITED BY SIZE
002807            ' - Assigning participants to teams...'
002808                                                DELIMITED BY SIZE
002809         INTO WS-LOG-LINE-WORK.
002820     MOVE WS-LOG-LINE-FLAT TO TM-LOG-LINE-OUT.
002830     WRITE TM-LOG-LINE-OUT.
002840     CLOSE TM-LOG-FILE.
003000 3000-EXIT.
003010     EXIT.
003020******************************************************************
003030 3100-BUILD-TIMESTAMP.
003040******************************************************************
003050     ACCEPT WS-CURRENT-DATE-YYYYMMDD FROM DATE YYYYMMDD.
003060     ACCEPT WS-CURRENT-TIME-HHMMSS   FROM TIME.
003070     STRING WS-CD-YYYY DELIMITED BY SIZE
003080            '-'        DELIMITED BY SIZE
003090            WS-CD-MM   DELIMITED BY SIZE
003100            '-'        DELIMITED BY SIZE
003110            WS-CD-DD   DELIMITED BY SIZE
003120            ' '        DELIMITED BY SIZE
003130            WS-CT-HH   DELIMITED BY SIZE
003140            ':'        DELIMITED BY SIZE
003150            WS-CT-MM   DELIMITED BY SIZE
003160            ':'        DELIMITED BY SIZE
003170            WS-CT-SS   DELIMITED BY SIZE
003180         INTO WS-LOG-TIMESTAMP.
003190 3100-EXIT.
003200     EXIT.
