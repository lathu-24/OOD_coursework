000100******************************************************************
000110*    TMFORM   -  TEAMATE CONSOLE DISPLAY LINE LAYOUTS            *
000120*    EDITED (ZERO-SUPPRESSED) MIRRORS OF THE WORKING FIELDS,     *
000130*    USED ONLY FOR THE OPERATOR CONSOLE SUMMARY - NEVER WRITTEN  *
000140*    TO A PRINT FILE.  SEE TMBATCH 4000-DISPLAY-CONTROL-TOTALS.  *
000150******************************************************************
000160*    05/20/91 RSM  TM0004  ORIGINAL CONSOLE FORMAT LINES.        *
000170******************************************************************
000180 01  TMFORM-ROSTER-COUNT-LINE.
000190     05  FILLER               PIC X(28)
000200                              VALUE 'PARTICIPANTS LOADED........'.
000210     05  FL-ROSTER-COUNT      PIC ZZZZ9.
000220 01  TMFORM-TEAM-SUMMARY-LINE.
000230     05  FILLER               PIC X(07) VALUE 'TEAM   '.
000240     05  FL-TEAM-NBR          PIC ZZ9.
000250     05  FILLER               PIC X(09) VALUE '  SIZE = '.
000260     05  FL-TEAM-SIZE         PIC ZZ9.
000270     05  FILLER               PIC X(14) VALUE '  AVG SKILL = '.
000280     05  FL-TEAM-AVG-SKILL    PIC ZZ9.99.
000290 01  TMFORM-MEMBER-DETAIL-LINE.
000300     05  FILLER               PIC X(09) VALUE '    ID: '.
000310     05  FL-MEMBER-ID         PIC X(10).
000320     05  FILLER               PIC X(08) VALUE '  TYPE: '.
000330     05  FL-MEMBER-TYPE       PIC X(10).
000340     05  FILLER               PIC X(09) VALUE '  SKILL: '.
000350     05  FL-MEMBER-SKILL      PIC ZZ9.
