000100******************************************************************
000110*    TMTBL    -  TEAMATE CALL-INTERFACE TABLES                   *
000120*    ONE FIXED PARAMETER LIST SHARED BY EVERY TEAMATE MODULE.    *
000130*    TMBATCH CALLS TMFHNDL/TMCLASS/TMBUILD USING THIS LIST, IN   *
000140*    THE SAME ORDER, EVERY TIME - ONLY TM-ACTION-CODE CHANGES.   *
000150******************************************************************
000160*    05/14/91 RSM  TM0002  ORIGINAL CALL INTERFACE.              *
000170*    07/22/93 KDW  TM0029  ADDED TEAM-TABLE GAME TALLY.          *
000180*    11/09/98 RSM  TM0059  Y2K SWEEP - NO DATE FIELDS HELD HERE. *
000185*    03/17/99 KDW  TM0064  REDEFINED THE THREE QUOTA FIELDS AND  *
000186*                          THE THREE PERSONALITY COUNT FIELDS AS *
000187*                          OCCURS-3 TABLES SO TMBUILD CAN WALK   *
000188*                          LEADER/THINKER/BALANCED BY SUBSCRIPT  *
000189*                          INSTEAD OF THREE SEPARATE IF-BLOCKS.  *
000190******************************************************************
000200 01  TM-ACTION-CODE                      PIC X(03).
000210     88  TM-ACTION-LOAD                        VALUE 'LOD'.
000220     88  TM-ACTION-SAVE                        VALUE 'SAV'.
000230     88  TM-ACTION-LOG                         VALUE 'LOG'.
000240     88  TM-ACTION-CLASSIFY                    VALUE 'CLS'.
000250     88  TM-ACTION-BUILD                       VALUE 'BLD'.
000260 01  TM-REQUESTED-SIZE                   PIC S9(03) COMP.
000270 01  TM-ROSTER-TABLE-SIZE                PIC S9(04) COMP.
000280 01  TM-TEAM-COUNT                       PIC S9(03) COMP.
000290 01  TM-STATUS-CODE                      PIC X(02).
000300     88  TM-STATUS-OK                          VALUE '00'.
000310     88  TM-STATUS-BAD-DATA                    VALUE '80'.
000320     88  TM-STATUS-FILE-ERROR                  VALUE '90'.
000330 01  TM-CLASSIFY-SCORE                   PIC 9(03).
000340 01  TM-CLASSIFY-TYPE                    PIC X(10).
000350 01  TM-ROSTER-TABLE.
000360     05  TM-ROSTER-ENTRY  OCCURS 1 TO 2000 TIMES
000370                          DEPENDING ON TM-ROSTER-TABLE-SIZE
000380                          INDEXED BY TM-ROSTER-IDX.
000390         10  TM-PART-ID                  PIC X(10).
000400         10  TM-PART-NAME                PIC X(30).
000410         10  TM-PART-EMAIL               PIC X(40).
000420         10  TM-PART-GAME                PIC X(20).
000430         10  TM-PART-ROLE                PIC X(20).
000440         10  TM-PART-SKILL               PIC 9(03).
000450         10  TM-PART-PSCORE              PIC 9(03).
000460         10  TM-PART-PTYPE               PIC X(10).
000470         10  TM-PART-TEAM-NBR            PIC 9(03) COMP.
000480         10  TM-PART-PORDER              PIC 9(01).
000490             88  TM-PART-IS-LEADER             VALUE 0.
000500             88  TM-PART-IS-THINKER            VALUE 1.
000510             88  TM-PART-IS-BALANCED           VALUE 2.
000520             88  TM-PART-IS-OTHER-TYPE         VALUE 3.
000530         10  TM-PART-PLACED-SW           PIC X(01) VALUE 'N'.
000540             88  TM-PART-PLACED               VALUE 'Y'.
000550             88  TM-PART-NOT-PLACED            VALUE 'N'.
000560         10  FILLER                      PIC X(20).
000570 01  TM-TEAM-TABLE.
000580     05  TM-TEAM-ENTRY    OCCURS 1 TO 200 TIMES
000590                          DEPENDING ON TM-TEAM-COUNT
000600                          INDEXED BY TM-TEAM-IDX.
000610         10  TM-TEAM-TARGET-SIZE         PIC 9(03) COMP.
000620         10  TM-TEAM-MEMBER-COUNT        PIC 9(03) COMP.
000630         10  TM-TEAM-SKILL-TOTAL         PIC 9(06) COMP.
000635         10  TM-TEAM-QUOTA-GROUP.
000636             15  TM-TEAM-LEADER-QUOTA    PIC 9(03) COMP.
000637             15  TM-TEAM-THINKER-QUOTA   PIC 9(03) COMP.
000638             15  TM-TEAM-BALANCED-QUOTA  PIC 9(03) COMP.
000639         10  TM-TEAM-QUOTA-TABLE REDEFINES TM-TEAM-QUOTA-GROUP
000640                                 PIC 9(03) COMP
000641                                 OCCURS 3 TIMES
000642                                 INDEXED BY TM-QUOTA-IDX.
000660         10  TM-TEAM-CNT-GROUP.
000661             15  TM-TEAM-LEADER-CNT      PIC 9(03) COMP.
000662             15  TM-TEAM-THINKER-CNT     PIC 9(03) COMP.
000663             15  TM-TEAM-BALANCED-CNT    PIC 9(03) COMP.
000664         10  TM-TEAM-CNT-TABLE REDEFINES TM-TEAM-CNT-GROUP
000665                                 PIC 9(03) COMP
000666                                 OCCURS 3 TIMES
000667                                 INDEXED BY TM-CNT-IDX.
000700         10  TM-TEAM-GAME-TALLY OCCURS 25 TIMES
000710                          INDEXED BY TM-GAME-IDX.
000720             15  TM-TEAM-GAME-NAME       PIC X(20).
000730             15  TM-TEAM-GAME-CNT        PIC 9(02) COMP.
000740         10  TM-TEAM-MEMBER-LIST OCCURS 60 TIMES
000750                          INDEXED BY TM-MEMBER-IDX.
000760             15  TM-TEAM-MEMBER-ROSTER-IDX  PIC 9(04) COMP.
000770         10  FILLER                      PIC X(10).
